000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.    CART09.
000300  AUTHOR.        R.MACHADO-FILHO.
000400  INSTALLATION.  ELDORADO - CONTROLE FINANCEIRO.
000500  DATE-WRITTEN.  05/21/91.
000600  DATE-COMPILED.
000700  SECURITY.      USO RESTRITO AO DEPTO DE CONTABILIDADE.
000800 ***********************************************************
000900 *  CART09  -  RELATORIO CONSOLIDADO DA CARTEIRA            *
001000 *                                                           *
001100 *  LE OS ARQUIVOS GRAVADOS PELO CART01 (ALOCRES, INVSDET,  *
001200 *  RFBDET E TOTAIS) E IMPRIME O RELATORIO RESUMO:           *
001300 *    - UMA LINHA POR CLASSE DA ALOCACAO GERAL;              *
001400 *    - UMA LINHA POR TABELA PADRAO (COM QUEBRA DE CONTROLE  *
001500 *      E LINHA-GRAL NO FIM);                                *
001600 *    - UMA LINHA POR BLOCO DE RENDA FIXA BRASIL (CURTO/      *
001700 *      MEDIO/LONGO E TOTAL GERAL).                           *
001800 *                                                           *
001900 *  O ARQUIVO TOTAIS TRAZ, NA MESMA ORDEM EM QUE O CART01     *
002000 *  FECHOU CADA TABELA/BLOCO, UM REGISTRO-MESTRE POR GRUPO;   *
002100 *  OS DETALHES (INVSDET/RFBDET) SAO CASADOS COM ESSE MESTRE  *
002200 *  POR LEITURA ANTECIPADA (REGISTRO JA LIDO NA FD), SEM SORT. *
002300 *                                                           *
002400 *  HISTORICO DE ALTERACOES                                  *
002500 *  ------------------------------------------------------- *
002600 *  21/05/91  RMF  PGM-0092  PRIMEIRA VERSAO - SO A LINHA    *
002700 *            DE ALOCACAO GERAL.                              *
002800 *  03/09/91  RMF  PGM-0105  INCLUIDA A QUEBRA DE CONTROLE   *
002900 *            POR TABELA PADRAO (CASAMENTO COM INVSDET).      *
003000 *  24/01/92  VCN  PGM-0132  INCLUIDA A SECAO DE RENDA FIXA   *
003100 *            BRASIL (CASAMENTO COM RFBDET).                  *
003200 *  12/07/92  RMF  PGM-0149  LINHA-GRAL DE TABELAS NO FIM DO  *
003300 *            RELATORIO (CONTAGEM E SOMA).                    *
003400 *  04/03/93  VCN  PGM-0163  AJUSTE DE EDICAO DOS CAMPOS DE   *
003500 *            VALOR (SEM DECIMAL-POINT IS COMMA).              *
003600 *  21/11/93  RMF  PGM-0176  CABECALHO DO RELATORIO COM DATA  *
003700 *            DO FECHAMENTO.                                   *
003800 *  09/04/94  VCN  PGM-0191  LINHA DE SEPARACAO ENTRE AS 3    *
003900 *            SECOES DO RELATORIO.                              *
004000 *  27/08/94  RMF  PGM-0202  CORRIGIDA CONTAGEM DE LINHAS DE   *
004100 *            DETALHE QUANDO A TABELA NAO TEM NENHUMA LINHA.   *
004200 *  16/02/95  VCN  PGM-0220  TOTAL DO BLOCO RFB PASSOU A USAR  *
004300 *            O VALOR DA PROPRIA LINHA DE TOTAL, NAO A SOMA.   *
004400 *  02/07/95  RMF  PGM-0234  AJUSTE NA LARGURA DO CAMPO DE     *
004500 *            RETORNO-PCT NA LINHA DE TABELA.                   *
004600 *  13/01/96  VCN  PGM-0249  CORRIGIDO FIM-DE-ARQUIVO PREMATURO *
004700 *            QUANDO TOTAIS TERMINA ANTES DO INVSDET.           *
004800 *  10/09/96  RMF  PGM-0261  REVISAO GERAL DE EDICAO NUMERICA. *
004900 *  29/10/98  VCN  PGM-0306  *** AJUSTE ANO 2000 ***  CAMPOS   *
005000 *            DE ANO DO CABECALHO EXPANDIDOS; SEM IMPACTO NOS  *
005100 *            TOTAIS IMPRESSOS.                                 *
005200 *  16/01/99  RMF  PGM-0313  TESTE DE VIRADA DE SECULO NO      *
005300 *            CABECALHO DO RELATORIO - OK.                       *
005400 *  10/05/03  VCN  PGM-0356  PASSOU A LER O ARQUIVO TOTAIS     *
005500 *            SEPARADO (ANTES, OS TOTAIS VINHAM NO DETALHE).    *
005600 *  19/07/04  RMF  PGM-0365  RELATORIO PASSOU A CONTROLAR O    *
005700 *            FORMULARIO (C01/TOPO-FORMULARIO) - SALTA E        *
005800 *            REIMPRIME O CABECALHO A CADA 55 LINHAS DE         *
005900 *            DETALHE, EM VEZ DE SO USAR O CANAL DECLARADO      *
006000 *            E NUNCA CHAMADO.                                   *
006100 ***********************************************************
006200  ENVIRONMENT DIVISION.
006300  CONFIGURATION SECTION.
006400  SPECIAL-NAMES.
006500      C01 IS TOPO-FORMULARIO.
006600  INPUT-OUTPUT SECTION.
006700  FILE-CONTROL.
006800      SELECT ALOC-RES     ASSIGN TO "ALOCRES"
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS FS-ALOCRES.
007100      SELECT INVEST-DET   ASSIGN TO "INVSDET"
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS FS-INVSDET.
007400      SELECT RFB-DET       ASSIGN TO "RFBDET"
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS FS-RFBDET.
007700      SELECT TOTAIS-ENT    ASSIGN TO "TOTAIS"
007800             ORGANIZATION IS LINE SEQUENTIAL
007900             FILE STATUS IS FS-TOTAIS.
008000      SELECT RELATO        ASSIGN TO PRINTER
008100             ORGANIZATION IS LINE SEQUENTIAL
008200             FILE STATUS IS FS-RELATO.
008300  DATA DIVISION.
008400  FILE SECTION.
008500 *                *** ARQUIVOS DE ENTRADA DO CART09 - TODOS GRAVADOS   ***
008600 *                *** PELO CART01 NO MESMO PASSO DE FECHAMENTO; O      ***
008700 *                *** CART09 SO LE E FORMATA, NAO RECALCULA NADA.      ***
008800  FD  ALOC-RES
008900      LABEL RECORD IS STANDARD.
009000 *                UM REGISTRO POR CLASSE DA ALOCACAO GERAL, NA ORDEM EM
009100 *                QUE O CART01 GRAVOU (SEM CHAVE, SEM CASAMENTO).
009200  01  REG-ALOC-RES.
009300      03  CLASSE-ALR                      PIC X(30).
009400 *                JA VEM FORMATADO EM X PELO CART01 - SO REPASSA.
009500      03  VALOR-ATUAL-ALR                 PIC X(15).
009600      03  PCT-ATUAL-ALR                   PIC X(10).
009700      03  PCT-META-ALR                    PIC X(10).
009800      03  VALOR-DOLAR-ALR                 PIC X(15).
009900      03  DIFERENCA-ALR                   PIC X(15).
010000      03  FILLER                          PIC X(05).
010100 
010200 *                UMA LINHA POR ATIVO DE TABELA PADRAO. CASADO COM O
010300 *                ARQUIVO TOTAIS POR TABKEY-IVD, SEM SORT (VIDE
010400 *                P3-QUEBRA-DE-TABELA).
010500  FD  INVEST-DET
010600      LABEL RECORD IS STANDARD.
010700  01  REG-INVEST-DET.
010800 *                CHAVE DA TABELA PADRAO A QUE ESTE ATIVO PERTENCE.
010900      03  TABKEY-IVD                      PIC X(20).
011000      03  NOME-ATIVO-IVD                  PIC X(40).
011100      03  TICKER-IVD                      PIC X(10).
011200      03  SUBSETOR-IVD                    PIC X(20).
011300      03  QTD-IVD                         PIC S9(07)V9(05).
011400      03  PRECO-MEDIO-IVD                 PIC S9(09)V99.
011500      03  PRECO-ATUAL-IVD                 PIC S9(09)V99.
011600      03  VALOR-INVEST-IVD                PIC S9(11)V99.
011700      03  VALOR-ATUAL-IVD                 PIC S9(11)V99.
011800      03  RESULTADO-IVD                   PIC S9(11)V99.
011900      03  PCT-CARTEIRA-IVD                PIC S9(03)V9(04).
012000      03  ONDE-IVD                        PIC X(15).
012100      03  FILLER                          PIC X(09).
012200 
012300 *                UMA LINHA POR TITULO DE RENDA FIXA BRASIL. CASADO COM
012400 *                O ARQUIVO TOTAIS POR BLOCO-RFB, MESMA TECNICA DE
012500 *                LEITURA ANTECIPADA DO INVEST-DET.
012600  FD  RFB-DET
012700      LABEL RECORD IS STANDARD.
012800  01  REG-RFB-DET.
012900 *                ROTULO DO BLOCO (CURTO/MEDIO/LONGO PRAZO) A QUE ESTE
013000 *                TITULO PERTENCE.
013100      03  BLOCO-RFB                       PIC X(15).
013200      03  NOME-TITULO-RFB                 PIC X(40).
013300      03  CODIGO-TAXA-RFB                 PIC X(20).
013400      03  TIPO-RFB                        PIC X(15).
013500      03  QUANTIDADE-RFB                  PIC X(12).
013600      03  VALOR-ATUAL-RFB                 PIC S9(11)V99.
013700      03  PCT-CARTEIRA-RFB                PIC S9(03)V9(04).
013800      03  ONDE-RFB                        PIC X(15).
013900      03  FILLER                          PIC X(06).
014000 
014100 *                ARQUIVO-MESTRE: UM REGISTRO POR TABELA PADRAO OU POR
014200 *                BLOCO DE RENDA FIXA, NA EXATA ORDEM DE FECHAMENTO DO
014300 *                CART01. O CART09 VARRE ESTE ARQUIVO COMO TRILHA
014400 *                PRINCIPAL E CASA OS DETALHES CONTRA ELE.
014500  FD  TOTAIS-ENT
014600      LABEL RECORD IS STANDARD.
014700  01  REG-TOTAL.
014800 *                CHAVE DA TABELA OU ROTULO DO BLOCO RFB - USADA PARA
014900 *                CASAR COM TABKEY-IVD OU BLOCO-RFB.
015000      03  TABKEY-TOT                      PIC X(20).
015100      03  ROTULO-TOT                      PIC X(30).
015200      03  TOTAL-INVEST-TOT                PIC S9(11)V99.
015300 *                IMPRESSO DIRETO NA LINHA DA TABELA/BLOCO.
015400      03  TOTAL-ATUAL-TOT                 PIC S9(11)V99.
015500      03  SOMA-INVEST-TOT                 PIC S9(11)V99.
015600      03  SOMA-ATUAL-TOT                  PIC S9(11)V99.
015700 *                JA VEM CALCULADO PELO CART01 - O CART09 SO REIMPRIME.
015800      03  RETORNO-PCT-TOT                 PIC S9(05)V99.
015900      03  FILLER                          PIC X(04).
016000 
016100  FD  RELATO
016200      LABEL RECORD IS OMITTED.
016300  01  REG-RELATO                          PIC X(80).
016400 
016500  WORKING-STORAGE SECTION.
016600 *                          *** CONTROLE DE ABERTURA/LEITURA ***
016700 *                FILE STATUS DO ARQUIVO DE RESUMO DA ALOCACAO GERAL.
016800  77  FS-ALOCRES                           PIC XX    VALUE "00".
016900 *                FILE STATUS DO DETALHE DE TABELA PADRAO.
017000  77  FS-INVSDET                           PIC XX    VALUE "00".
017100 *                FILE STATUS DO DETALHE DE RENDA FIXA BRASIL.
017200  77  FS-RFBDET                            PIC XX    VALUE "00".
017300 *                FILE STATUS DO ARQUIVO-MESTRE DE TOTAIS.
017400  77  FS-TOTAIS                            PIC XX    VALUE "00".
017500 *                FILE STATUS DO RELATORIO IMPRESSO.
017600  77  FS-RELATO                            PIC XX    VALUE "00".
017700  77  WS-FIM-ALOCRES                       PIC X     VALUE "N".
017800      88  FIM-ALOCRES-88                   VALUE "S".
017900 *                FIM DE ARQUIVO DO DETALHE DE TABELA PADRAO, COM
018000 *                LEITURA ANTECIPADA (PRIMEIRO READ EM P1-PRIMEIRA-
018100 *                LEITURA).
018200  77  WS-FIM-INVSDET                       PIC X     VALUE "N".
018300      88  FIM-INVSDET-88                   VALUE "S".
018400  77  WS-FIM-RFBDET                        PIC X     VALUE "N".
018500      88  FIM-RFBDET-88                    VALUE "S".
018600 *                FIM DO ARQUIVO-MESTRE DE TOTAIS - QUANDO CHEGA AQUI,
018700 *                O RELATORIO DE TABELAS/BLOCOS ACABOU.
018800  77  WS-FIM-TOTAIS                        PIC X     VALUE "N".
018900      88  FIM-TOTAIS-88                    VALUE "S".
019000 
019100 *                          *** RECONHECIMENTO DOS 4 ROTULOS DE     ***
019200 *                          *** BLOCO DE RENDA FIXA, CARREGADOS POR ***
019300 *                          *** VALUE + REDEFINES, NO ESTILO DE     ***
019400 *                          *** TABELA FIXA DA CASA                  ***
019500  01  WS-ROTULOS-RFB-V.
019600      03  FILLER    PIC X(20) VALUE "CURTO PRAZO".
019700      03  FILLER    PIC X(20) VALUE "MEDIO PRAZO".
019800      03  FILLER    PIC X(20) VALUE "LONGO PRAZO".
019900      03  FILLER    PIC X(20) VALUE "TOTAL GERAL REN".
020000  01  WS-ROTULOS-RFB REDEFINES WS-ROTULOS-RFB-V.
020100      03  WS-ROTULO-RFB OCCURS 4 TIMES     PIC X(20).
020200  77  WS-IX-ROTULO                         COMP PIC 9(01) VALUE ZERO.
020300  77  WS-E-BLOCO-RFB                       PIC X VALUE "N".
020400      88  E-BLOCO-RFB-88                   VALUE "S".
020500  77  WS-TITULO-RFB-IMPRESSO               PIC X VALUE "N".
020600      88  TITULO-RFB-IMPRESSO-88           VALUE "S".
020700 
020800 *                          *** CONTADORES DE LINHA DE DETALHE      ***
020900 *                          *** (CASAMENTO COM TOTAIS, SEM SORT)     ***
021000  77  WS-CONT-DET-TAB                      COMP PIC 9(05) VALUE ZERO.
021100  77  WS-CONT-DET-RFB                      COMP PIC 9(05) VALUE ZERO.
021200 
021300 *                          *** ACUMULADORES DA LINHA-GRAL DE        ***
021400 *                          *** TABELAS PADRAO                        ***
021500  77  WS-QT-TABELAS                        COMP PIC 9(04) VALUE ZERO.
021600  77  WS-SOMA-GRAL-ATUAL                   PIC S9(11)V99 VALUE ZERO.
021700 
021800 *                          *** CONTROLE DE FORMULARIO: CONTA AS       ***
021900 *                          *** LINHAS DE DETALHE JA IMPRESSAS NA      ***
022000 *                          *** PAGINA CORRENTE E SALTA PARA O TOPO    ***
022100 *                          *** (CANAL C01) QUANDO BATE NO LIMITE      ***
022200  77  WS-LINHAS-NA-PAGINA                  COMP PIC 9(03) VALUE ZERO.
022300  77  WS-MAX-LINHAS-PAGINA                 COMP PIC 9(03) VALUE 55.
022400 
022500 *                          *** DATA DO FECHAMENTO, NO CABECALHO     ***
022600 *                          *** (VISTO TAMBEM COMO GRUPO AAMMDD, NO   ***
022700 *                          *** ESTILO DE DATA DA CASA - REDEFINES)   ***
022800  01  WS-DATA-FECHO.
022900      03  WS-DIA-FECHO                    PIC 99.
023000      03  WS-MES-FECHO                    PIC 99.
023100      03  WS-ANO-FECHO                    PIC 99.
023200  01  WS-DATA-FECHO-NUM REDEFINES WS-DATA-FECHO PIC 9(06).
023300 
023400 *                          *** LINHAS DE IMPRESSAO, NO ESTILO DA    ***
023500 *                          *** CASA (GRUPO 01, CAMPOS "f" DE FILLER ***
023600 *                          *** LITERAL E CAMPOS NOMEADOS PARA OS     ***
023700 *                          *** DADOS VARIAVEIS)                      ***
023800  01  LINHA-CABEC1.
023900      02  f PIC X(02) VALUE SPACES.
024000      02  F PIC X(34) VALUE "Controle Financeiro  E l d o r a d o".
024100      02  f PIC X(02) VALUE SPACES.
024200      02  DIA-CAB PIC 99.
024300      02  f PIC X VALUE "/".
024400      02  MES-CAB PIC 99.
024500      02  f PIC X VALUE "/".
024600      02  ANO-CAB PIC 99.
024700      02  f PIC X VALUE ".".
024800 
024900  01  LINHA-TITULO-ALOC.
025000      02  f PIC X(02) VALUE SPACES.
025100      02  F PIC X(40) VALUE "ALOCACAO GERAL - CLASSE / VALOR / % CART".
025200 
025300  01  LINHA-ALOC-DET.
025400      02  f PIC X(02) VALUE SPACES.
025500      02  CLASSE-DET   PIC X(30).
025600      02  f PIC X(02) VALUE SPACES.
025700      02  VALOR-DET    PIC X(15).
025800      02  f PIC X(02) VALUE SPACES.
025900      02  PCT-DET      PIC X(10).
026000 
026100  01  LINHA-TITULO-TAB.
026200      02  f PIC X(02) VALUE SPACES.
026300      02  F PIC X(54) VALUE
026400          "TABELAS PADRAO - CHAVE / QT.LINHAS / INVESTIDO / ATUAL / RET%".
026500 
026600  01  LINHA-TAB-DET.
026700      02  f PIC X(02) VALUE SPACES.
026800      02  TABKEY-DET   PIC X(20).
026900      02  f PIC X(01) VALUE SPACES.
027000      02  QTLIN-DET    PIC ZZ9.
027100      02  f PIC X(01) VALUE SPACES.
027200      02  INVEST-DET-L PIC Z,ZZZ,ZZZ,ZZ9.99-.
027300      02  f PIC X(01) VALUE SPACES.
027400      02  ATUAL-DET-L  PIC Z,ZZZ,ZZZ,ZZ9.99-.
027500      02  f PIC X(01) VALUE SPACES.
027600      02  RETPCT-DET-L PIC ZZ9.99-.
027700 
027800  01  LINHA-TAB-GRAL.
027900      02  f PIC X(02) VALUE SPACES.
028000      02  F PIC X(23) VALUE "TOTAL DE TABELAS LIDAS".
028100      02  f PIC X(01) VALUE SPACES.
028200      02  QTTAB-GRAL   PIC ZZ9.
028300      02  f PIC X(02) VALUE SPACES.
028400      02  F PIC X(22) VALUE "SOMA DO VALOR ATUAL R$".
028500      02  f PIC X(01) VALUE SPACES.
028600      02  SOMA-GRAL-L  PIC Z,ZZZ,ZZZ,ZZ9.99-.
028700 
028800  01  LINHA-TITULO-RFB.
028900      02  f PIC X(02) VALUE SPACES.
029000      02  F PIC X(46) VALUE
029100          "RENDA FIXA BRASIL - BLOCO / QT.LINHAS / TOTAL".
029200 
029300  01  LINHA-RFB-DET.
029400      02  f PIC X(02) VALUE SPACES.
029500      02  BLOCO-DET    PIC X(20).
029600      02  f PIC X(01) VALUE SPACES.
029700      02  QTLIN-RFB-L  PIC ZZ9.
029800      02  f PIC X(01) VALUE SPACES.
029900      02  TOTAL-RFB-L  PIC Z,ZZZ,ZZZ,ZZ9.99-.
030000 
030100  01  LINHA-TRACO.
030200      02  f PIC X(80) VALUE ALL "-".
030300 
030400  01  LINHA-LIMPA.
030500      02  f PIC X(80) VALUE SPACES.
030600 
030700  PROCEDURE DIVISION.
030800 
030900 *                *** PARAGRAFO PRINCIPAL DO JOB - ABRE OS 4 ARQUIVOS  ***
031000 *                *** DE ENTRADA (TODOS GRAVADOS PELO CART01) MAIS O   ***
031100 *                *** RELATORIO, IMPRIME O CABECALHO COM A DATA DE     ***
031200 *                *** FECHAMENTO E DISPARA AS 3 SECOES DO RELATORIO,   ***
031300 *                *** NA ORDEM: ALOCACAO GERAL, TABELAS PADRAO/RFB     ***
031400  P1-ABERTURA.
031500      OPEN INPUT  ALOC-RES INVEST-DET RFB-DET TOTAIS-ENT.
031600      OPEN OUTPUT RELATO.
031700 *                TESTA A CONDICAO ANTES DE SEGUIR.
031800      IF FS-ALOCRES NOT = "00"
031900          DISPLAY "CART09 - ERRO NA ABERTURA DE ALOCRES - FS = "
032000                  FS-ALOCRES
032100          GO TO P1-ABERTURA-EXIT.
032200      ACCEPT WS-DATA-FECHO FROM DATE.
032300 *                COPIA O VALOR PARA WS-DIA-FECHO.
032400      MOVE WS-DIA-FECHO TO DIA-CAB.
032500 *                COPIA O VALOR PARA WS-MES-FECHO.
032600      MOVE WS-MES-FECHO TO MES-CAB.
032700 *                COPIA O VALOR PARA WS-ANO-FECHO.
032800      MOVE WS-ANO-FECHO TO ANO-CAB.
032900 *                GRAVA O REGISTRO REG-RELATO NO ARQUIVO DE SAIDA.
033000      WRITE REG-RELATO FROM LINHA-CABEC1.
033100 *                GRAVA O REGISTRO REG-RELATO NO ARQUIVO DE SAIDA.
033200      WRITE REG-RELATO FROM LINHA-TRACO.
033300 *                CHAMA P1-PRIMEIRA-LEITURA.
033400      PERFORM P1-PRIMEIRA-LEITURA
033500          THRU P1-PRIMEIRA-LEITURA-EXIT.
033600 *                CHAMA P2-IMPRIME-ALOCACAO.
033700      PERFORM P2-IMPRIME-ALOCACAO
033800          THRU P2-IMPRIME-ALOCACAO-EXIT.
033900 *                GRAVA O REGISTRO REG-RELATO NO ARQUIVO DE SAIDA.
034000      WRITE REG-RELATO FROM LINHA-LIMPA.
034100 *                GRAVA O REGISTRO REG-RELATO NO ARQUIVO DE SAIDA.
034200      WRITE REG-RELATO FROM LINHA-TITULO-TAB.
034300 *                CHAMA P3-IMPRIME-TABELAS.
034400      PERFORM P3-IMPRIME-TABELAS
034500          THRU P3-IMPRIME-TABELAS-EXIT.
034600 *                SECAO DE RENDA FIXA BRASIL (TITULO+BLOCOS) SAI
034700 *                DEBAIXO DE P3-IMPRIME-TABELAS, JUNTO COM A TABELA
034800 *                PADRAO QUE A ANTECEDE NO ARQUIVO-MESTRE.
034900  P1-ABERTURA-EXIT.
035000      CLOSE ALOC-RES INVEST-DET RFB-DET TOTAIS-ENT RELATO.
035100      STOP RUN.
035200 
035300 *                *** LEITURA ANTECIPADA INICIAL DOS 3 ARQUIVOS DE   ***
035400 *                *** DETALHE/MESTRE, PARA O CASAMENTO SEM SORT      ***
035500  P1-PRIMEIRA-LEITURA.
035600 *                LE O PROXIMO REGISTRO.
035700      READ INVEST-DET
035800          AT END
035900              MOVE "S" TO WS-FIM-INVSDET.
036000 *                LE O PROXIMO REGISTRO.
036100      READ RFB-DET
036200          AT END
036300              MOVE "S" TO WS-FIM-RFBDET.
036400 *                LE O PROXIMO REGISTRO.
036500      READ TOTAIS-ENT
036600          AT END
036700              MOVE "S" TO WS-FIM-TOTAIS.
036800  P1-PRIMEIRA-LEITURA-EXIT.
036900      EXIT.
037000 
037100 *                *** CHAMADO APOS CADA LINHA DE DETALHE IMPRESSA;    ***
037200 *                *** QUANDO A PAGINA ENCHE, SALTA O FORMULARIO PARA  ***
037300 *                *** O TOPO PELO CANAL C01 E REIMPRIME O CABECALHO   ***
037400 *                *** ANTES DE CONTINUAR O RELATORIO                   ***
037500  P1-CONTROLA-PAGINA.
037600 *                AVANCA WS-LINHAS-NA-PAGINA EM 1.
037700      ADD 1 TO WS-LINHAS-NA-PAGINA.
037800 *                CONFERE WS-LINHAS-NA-PAGINA ANTES DE SEGUIR.
037900      IF WS-LINHAS-NA-PAGINA > WS-MAX-LINHAS-PAGINA
038000          WRITE REG-RELATO FROM LINHA-CABEC1
038100              AFTER ADVANCING TOPO-FORMULARIO
038200          WRITE REG-RELATO FROM LINHA-TRACO
038300          MOVE ZERO TO WS-LINHAS-NA-PAGINA.
038400  P1-CONTROLA-PAGINA-EXIT.
038500      EXIT.
038600 
038700 *                *** IMPRIME UMA LINHA POR REGISTRO DE ALOCACAO    ***
038800 *                *** GERAL, NA ORDEM EM QUE O CART01 GRAVOU         ***
038900  P2-IMPRIME-ALOCACAO.
039000 *                GRAVA O REGISTRO REG-RELATO NO ARQUIVO DE SAIDA.
039100      WRITE REG-RELATO FROM LINHA-TITULO-ALOC.
039200  P2-IMPRIME-ALOCACAO-010.
039300 *                TESTA A CONDICAO ANTES DE SEGUIR.
039400      IF FIM-ALOCRES-88
039500          GO TO P2-IMPRIME-ALOCACAO-EXIT.
039600 *                COPIA O VALOR PARA CLASSE-ALR.
039700      MOVE CLASSE-ALR      TO CLASSE-DET.
039800 *                COPIA O VALOR PARA VALOR-ATUAL-ALR.
039900      MOVE VALOR-ATUAL-ALR TO VALOR-DET.
040000 *                COPIA O VALOR PARA PCT-ATUAL-ALR.
040100      MOVE PCT-ATUAL-ALR   TO PCT-DET.
040200 *                GRAVA O REGISTRO REG-RELATO NO ARQUIVO DE SAIDA.
040300      WRITE REG-RELATO FROM LINHA-ALOC-DET.
040400 *                CHAMA P1-CONTROLA-PAGINA.
040500      PERFORM P1-CONTROLA-PAGINA
040600          THRU P1-CONTROLA-PAGINA-EXIT.
040700 *                LE O PROXIMO REGISTRO.
040800      READ ALOC-RES
040900          AT END
041000              MOVE "S" TO WS-FIM-ALOCRES
041100              GO TO P2-IMPRIME-ALOCACAO-EXIT.
041200 *                DESVIA PARA P2-IMPRIME-ALOCACAO-010.
041300      GO TO P2-IMPRIME-ALOCACAO-010.
041400  P2-IMPRIME-ALOCACAO-EXIT.
041500      EXIT.
041600 
041700 *                *** VARRE O ARQUIVO-MESTRE TOTAIS, UM REGISTRO POR ***
041800 *                *** TABELA/BLOCO, NA MESMA ORDEM EM QUE O CART01   ***
041900 *                *** OS FECHOU; DESPACHA PARA TABELA PADRAO OU RFB  ***
042000  P3-IMPRIME-TABELAS.
042100 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
042200      MOVE ZERO TO WS-QT-TABELAS.
042300 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
042400      MOVE ZERO TO WS-SOMA-GRAL-ATUAL.
042500  P3-IMPRIME-TABELAS-010.
042600 *                TESTA A CONDICAO ANTES DE SEGUIR.
042700      IF FIM-TOTAIS-88
042800          GO TO P3-IMPRIME-TABELAS-FIM.
042900 *                CHAMA P3-E-ROTULO-RFB.
043000      PERFORM P3-E-ROTULO-RFB
043100          THRU P3-E-ROTULO-RFB-EXIT.
043200 *                CONFERE E-BLOCO-RFB ANTES DE SEGUIR.
043300      IF E-BLOCO-RFB-88
043400          PERFORM P4-IMPRIME-RENDA-FIXA
043500              THRU P4-IMPRIME-RENDA-FIXA-EXIT
043600      ELSE
043700          PERFORM P3-QUEBRA-DE-TABELA
043800              THRU P3-QUEBRA-DE-TABELA-EXIT.
043900 *                LE O PROXIMO REGISTRO.
044000      READ TOTAIS-ENT
044100          AT END
044200              MOVE "S" TO WS-FIM-TOTAIS.
044300 *                DESVIA PARA P3-IMPRIME-TABELAS-010.
044400      GO TO P3-IMPRIME-TABELAS-010.
044500  P3-IMPRIME-TABELAS-FIM.
044600 *                GRAVA O REGISTRO REG-RELATO NO ARQUIVO DE SAIDA.
044700      WRITE REG-RELATO FROM LINHA-TRACO.
044800 *                COPIA O VALOR PARA WS-QT-TABELAS.
044900      MOVE WS-QT-TABELAS     TO QTTAB-GRAL.
045000 *                COPIA O VALOR PARA WS-SOMA-GRAL-ATUAL.
045100      MOVE WS-SOMA-GRAL-ATUAL TO SOMA-GRAL-L.
045200 *                GRAVA O REGISTRO REG-RELATO NO ARQUIVO DE SAIDA.
045300      WRITE REG-RELATO FROM LINHA-TAB-GRAL.
045400  P3-IMPRIME-TABELAS-EXIT.
045500      EXIT.
045600 
045700 *                *** DECIDE SE O REGISTRO-MESTRE CORRENTE E UM DOS  ***
045800 *                *** 4 ROTULOS CONHECIDOS DE BLOCO DE RENDA FIXA    ***
045900  P3-E-ROTULO-RFB.
046000 *                COPIA O VALOR PARA WS-E-BLOCO-RFB.
046100      MOVE "N" TO WS-E-BLOCO-RFB.
046200 *                REINICIA WS-IX-ROTULO NA PRIMEIRA POSICAO.
046300      MOVE 1 TO WS-IX-ROTULO.
046400  P3-E-ROTULO-RFB-010.
046500 *                CONFERE WS-IX-ROTULO ANTES DE SEGUIR.
046600      IF WS-IX-ROTULO > 4
046700          GO TO P3-E-ROTULO-RFB-EXIT.
046800 *                CONFERE TABKEY-TOT ANTES DE SEGUIR.
046900      IF TABKEY-TOT = WS-ROTULO-RFB (WS-IX-ROTULO)
047000          MOVE "S" TO WS-E-BLOCO-RFB
047100          GO TO P3-E-ROTULO-RFB-EXIT.
047200 *                AVANCA WS-IX-ROTULO EM 1.
047300      ADD 1 TO WS-IX-ROTULO.
047400 *                DESVIA PARA P3-E-ROTULO-RFB-010.
047500      GO TO P3-E-ROTULO-RFB-010.
047600  P3-E-ROTULO-RFB-EXIT.
047700      EXIT.
047800 
047900 *                *** QUEBRA DE CONTROLE POR TABELA PADRAO: CONTA AS ***
048000 *                *** LINHAS DE INVSDET CUJA CHAVE BATE COM A DO      ***
048100 *                *** REGISTRO-MESTRE CORRENTE (LEITURA ANTECIPADA),  ***
048200 *                *** E IMPRIME A LINHA DA TABELA                     ***
048300  P3-QUEBRA-DE-TABELA.
048400 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
048500      MOVE ZERO TO WS-CONT-DET-TAB.
048600  P3-QUEBRA-DE-TABELA-010.
048700 *                TESTA A CONDICAO ANTES DE SEGUIR.
048800      IF FIM-INVSDET-88
048900          GO TO P3-QUEBRA-DE-TABELA-020.
049000 *                CONFERE TABKEY-IVD ANTES DE SEGUIR.
049100      IF TABKEY-IVD NOT = TABKEY-TOT
049200          GO TO P3-QUEBRA-DE-TABELA-020.
049300 *                AVANCA WS-CONT-DET-TAB EM 1.
049400      ADD 1 TO WS-CONT-DET-TAB.
049500 *                LE O PROXIMO REGISTRO.
049600      READ INVEST-DET
049700          AT END
049800              MOVE "S" TO WS-FIM-INVSDET.
049900 *                DESVIA PARA P3-QUEBRA-DE-TABELA-010.
050000      GO TO P3-QUEBRA-DE-TABELA-010.
050100  P3-QUEBRA-DE-TABELA-020.
050200 *                COPIA O VALOR PARA TABKEY-TOT.
050300      MOVE TABKEY-TOT         TO TABKEY-DET.
050400 *                COPIA O VALOR PARA WS-CONT-DET-TAB.
050500      MOVE WS-CONT-DET-TAB    TO QTLIN-DET.
050600 *                COPIA O VALOR PARA TOTAL-INVEST-TOT.
050700      MOVE TOTAL-INVEST-TOT   TO INVEST-DET-L.
050800 *                COPIA O VALOR PARA TOTAL-ATUAL-TOT.
050900      MOVE TOTAL-ATUAL-TOT    TO ATUAL-DET-L.
051000 *                COPIA O VALOR PARA RETORNO-PCT-TOT.
051100      MOVE RETORNO-PCT-TOT    TO RETPCT-DET-L.
051200 *                GRAVA O REGISTRO REG-RELATO NO ARQUIVO DE SAIDA.
051300      WRITE REG-RELATO FROM LINHA-TAB-DET.
051400 *                CHAMA P1-CONTROLA-PAGINA.
051500      PERFORM P1-CONTROLA-PAGINA
051600          THRU P1-CONTROLA-PAGINA-EXIT.
051700 *                AVANCA WS-QT-TABELAS EM 1.
051800      ADD 1 TO WS-QT-TABELAS.
051900 *                ACUMULA NO TOTALIZADOR.
052000      ADD TOTAL-ATUAL-TOT TO WS-SOMA-GRAL-ATUAL.
052100  P3-QUEBRA-DE-TABELA-EXIT.
052200      EXIT.
052300 
052400 *                *** QUEBRA DE CONTROLE POR BLOCO DE RENDA FIXA:    ***
052500 *                *** MESMA TECNICA, CASANDO COM RFBDET; IMPRIME A   ***
052600 *                *** LINHA DO BLOCO (CURTO/MEDIO/LONGO OU A LINHA   ***
052700 *                *** DE TOTAL GERAL, QUE USA O MESMO MECANISMO)     ***
052800  P4-IMPRIME-RENDA-FIXA.
052900 *                CONFERE TITULO-RFB ANTES DE SEGUIR.
053000      IF NOT TITULO-RFB-IMPRESSO-88
053100          WRITE REG-RELATO FROM LINHA-TRACO
053200          WRITE REG-RELATO FROM LINHA-TITULO-RFB
053300          MOVE "S" TO WS-TITULO-RFB-IMPRESSO.
053400 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
053500      MOVE ZERO TO WS-CONT-DET-RFB.
053600  P4-IMPRIME-RENDA-FIXA-010.
053700 *                TESTA A CONDICAO ANTES DE SEGUIR.
053800      IF FIM-RFBDET-88
053900          GO TO P4-IMPRIME-RENDA-FIXA-020.
054000 *                CONFERE BLOCO-RFB ANTES DE SEGUIR.
054100      IF BLOCO-RFB NOT = TABKEY-TOT
054200          GO TO P4-IMPRIME-RENDA-FIXA-020.
054300 *                AVANCA WS-CONT-DET-RFB EM 1.
054400      ADD 1 TO WS-CONT-DET-RFB.
054500 *                LE O PROXIMO REGISTRO.
054600      READ RFB-DET
054700          AT END
054800              MOVE "S" TO WS-FIM-RFBDET.
054900 *                DESVIA PARA P4-IMPRIME-RENDA-FIXA-010.
055000      GO TO P4-IMPRIME-RENDA-FIXA-010.
055100  P4-IMPRIME-RENDA-FIXA-020.
055200 *                COPIA O VALOR PARA TABKEY-TOT.
055300      MOVE TABKEY-TOT        TO BLOCO-DET.
055400 *                COPIA O VALOR PARA WS-CONT-DET-RFB.
055500      MOVE WS-CONT-DET-RFB   TO QTLIN-RFB-L.
055600 *                COPIA O VALOR PARA TOTAL-ATUAL-TOT.
055700      MOVE TOTAL-ATUAL-TOT   TO TOTAL-RFB-L.
055800 *                GRAVA O REGISTRO REG-RELATO NO ARQUIVO DE SAIDA.
055900      WRITE REG-RELATO FROM LINHA-RFB-DET.
056000 *                CHAMA P1-CONTROLA-PAGINA.
056100      PERFORM P1-CONTROLA-PAGINA
056200          THRU P1-CONTROLA-PAGINA-EXIT.
056300  P4-IMPRIME-RENDA-FIXA-EXIT.
056400      EXIT.
