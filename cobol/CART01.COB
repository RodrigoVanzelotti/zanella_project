000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.    CART01.
000300  AUTHOR.        V.COSTA-NEVES.
000400  INSTALLATION.  ELDORADO - CONTROLE FINANCEIRO.
000500  DATE-WRITTEN.  05/14/91.
000600  DATE-COMPILED.
000700  SECURITY.      USO RESTRITO AO DEPTO DE CONTABILIDADE.
000800 ***********************************************************
000900 *  CART01  -  EXTRATO DA CARTEIRA DE INVESTIMENTOS         *
001000 *                                                           *
001100 *  LE O EXTRATO BRUTO DA PLANILHA "ASSET ALLOCATION"       *
001200 *  (GRADE DE CELULAS, 12 COLUNAS POR LINHA) E GRAVA OS      *
001300 *  ARQUIVOS DETALHE/RESUMO/TOTAIS USADOS PELO RELATORIO     *
001400 *  CONSOLIDADO (VIDE CART09).                               *
001500 *                                                           *
001600 *  A GRADE E CARREGADA TODA NA MEMORIA (TABELA WS-LINHA-EXT)*
001700 *  PULANDO AS 7 PRIMEIRAS LINHAS DO ARQUIVO. A SEGUIR:      *
001800 *    - AS 22 PRIMEIRAS LINHAS CARREGADAS SAO A REGIAO DE    *
001900 *      ALOCACAO GERAL;                                      *
002000 *    - A TABELA TODA (INCLUSIVE ESSAS 22 LINHAS) E VARRIDA   *
002100 *      PELO LOCALIZADOR DE TABELAS PADRAO E DE RENDA FIXA.   *
002200 *                                                           *
002300 *  HISTORICO DE ALTERACOES                                  *
002400 *  ------------------------------------------------------- *
002500 *  14/05/91  VCN  PGM-0091  PRIMEIRA VERSAO - SO ALOCACAO   *
002600 *            GERAL E TABELAS PADRAO.                        *
002700 *  02/09/91  VCN  PGM-0104  INCLUIDO O SPLIT DE RENDA FIXA  *
002800 *            BRASIL EM CURTO/MEDIO/LONGO PRAZO.             *
002900 *  22/01/92  RGM  PGM-0131  CORRIGIDA CONVERSAO DE VALOR    *
003000 *            QUANDO A CELULA TRAZ PONTO E VIRGULA JUNTOS.   *
003100 *  10/07/92  RGM  PGM-0148  REGRA DE DESVIO DE NOME (NOME   *
003200 *            FICA UMA CELULA A DIREITA DO CABECALHO).       *
003300 *  03/03/93  VCN  PGM-0162  ACUMULO DE SUM-INVESTIDO E      *
003400 *            SUM-ATUAL POR TABELA PADRAO.                   *
003500 *  19/11/93  RGM  PGM-0175  CALCULO DO RETURN-PCT, SO       *
003600 *            QUANDO O INVESTIDO NAO E ZERO.                 *
003700 *  07/04/94  VCN  PGM-0190  TRATAMENTO DE CELULA EM BRANCO  *
003800 *            E VALOR "-" COMO SEM VALOR (ZERO).              *
003900 *  25/08/94  RGM  PGM-0201  NOVA TABELA-NOME: CRIPTOS.      *
004000 *  14/02/95  VCN  PGM-0219  CORRIGIDA CLASSIFICACAO DO      *
004100 *            TOTAL DE RENDA FIXA POR SUBSTRING (CURTO/      *
004200 *            MEDIO/LONGO/RENDA FIXA).                        *
004300 *  30/06/95  RGM  PGM-0233  REVISTO O CONFIRMA-TABELA-      *
004400 *            PADRAO (TICKER + QTD NAS PROXIMAS 3 LINHAS).   *
004500 *  11/01/96  VCN  PGM-0248  AJUSTE DE TRUNCAMENTO NA        *
004600 *            CONVERSAO DE MOEDA (NAO ARREDONDA).             *
004700 *  09/09/96  RGM  PGM-0260  LIMPEZA DE NOME DE COLUNA NO    *
004800 *            MAPA DAS TABELAS PADRAO.                       *
004900 *  17/03/97  VCN  PGM-0277  CARGA DO EXTRATO TODO EM        *
005000 *            MEMORIA, ELIMINANDO RELEITURA DO ARQUIVO.      *
005100 *  12/12/97  RGM  PGM-0291  REVISAO GERAL ANTES DO FECHA-   *
005200 *            MENTO DO EXERCICIO.                             *
005300 *  28/10/98  VCN  PGM-0305  *** AJUSTE ANO 2000 ***  CAMPOS *
005400 *            DE ANO EXPANDIDOS ONDE NECESSARIO; SEM IMPACTO *
005500 *            NOS VALORES NUMERICOS DESTE PROGRAMA.           *
005600 *  15/01/99  RGM  PGM-0312  TESTE DE VIRADA DE SECULO NA    *
005700 *            ROTINA DE DATA - OK.                             *
005800 *  04/06/00  VCN  PGM-0326  NOVA CLASSE MULTIMERCADO NA     *
005900 *            LISTA DE NOMES DE TABELA CONHECIDOS.            *
006000 *  21/11/01  RGM  PGM-0340  CORRIGIDO LIMITE DE 3 LINHAS NA *
006100 *            CONFIRMACAO DE TABELA PADRAO (ESTAVA EM 2).     *
006200 *  09/05/03  VCN  PGM-0355  INCLUIDO ARQUIVO DE TOTAIS      *
006300 *            (TOTAIS-OUT) SEPARADO DO DETALHE.               *
006400 *  14/01/04  RGM  PGM-0357  CORRIGIDA LIMPEZA DO NOME DE    *
006500 *            COLUNA QUANDO TEM "%" NO CABECALHO - SAIA "P"   *
006600 *            EM VEZ DE "PCT".                                 *
006700 *  02/03/04  VCN  PGM-0361  P6-NORMALIZA-TEXTO PASSOU A      *
006800 *            COLAPSAR ESPACO DUPLO DENTRO DA CELULA, PARA    *
006900 *            NAO PERDER O CASAMENTO COM NOME DE TABELA.      *
007000 *  19/07/04  RGM  PGM-0365  TIRADO O C01/TOPO-FORMULARIO     *
007100 *            DESTE PROGRAMA - NAO HA RELATORIO AQUI, SO      *
007200 *            ARQUIVO; QUEBRA DE PAGINA FICA SO NO CART09.     *
007300 ***********************************************************
007400  ENVIRONMENT DIVISION.
007500  CONFIGURATION SECTION.
007600  INPUT-OUTPUT SECTION.
007700  FILE-CONTROL.
007800      SELECT RAW-EXTRATO  ASSIGN TO "EXTRATO"
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS FS-EXTRATO.
008100      SELECT ALOC-DET     ASSIGN TO "ALOCDET"
008200             ORGANIZATION IS LINE SEQUENTIAL
008300             FILE STATUS IS FS-ALOCDET.
008400      SELECT ALOC-RES     ASSIGN TO "ALOCRES"
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS IS FS-ALOCRES.
008700      SELECT INVEST-DET   ASSIGN TO "INVSDET"
008800             ORGANIZATION IS LINE SEQUENTIAL
008900             FILE STATUS IS FS-INVSDET.
009000      SELECT RFB-DET       ASSIGN TO "RFBDET"
009100             ORGANIZATION IS LINE SEQUENTIAL
009200             FILE STATUS IS FS-RFBDET.
009300      SELECT TOTAIS-OUT    ASSIGN TO "TOTAIS"
009400             ORGANIZATION IS LINE SEQUENTIAL
009500             FILE STATUS IS FS-TOTAIS.
009600  DATA DIVISION.
009700  FILE SECTION.
009800  FD  RAW-EXTRATO
009900      LABEL RECORD IS STANDARD.
010000  01  REG-CELULA.
010100      03  CELULA-N                        OCCURS 12 TIMES
010200                                           PIC X(30).
010300 *                                  *** 360 BYTES - LARGURA FIXA DO
010400 *                                  *** EXTRATO - SEM FILLER AQUI, POIS
010500 *                                  *** A LARGURA E O PROPRIO CONTRATO
010600 *                                  *** DO ARQUIVO (12 CELULAS X 30).
010700 
010800 *                *** SAIDA DA REGIAO DE ALOCACAO GERAL, UMA LINHA    ***
010900 *                *** POR CLASSE/SUBCLASSE DA GRADE "ASSET ALLOCATION"***
011000 *                *** - OS VALORES FICAM EM X POIS JA SAEM FORMATADOS ***
011100 *                *** (MOEDA/PERCENTUAL) PARA O RELATORIO, SEM        ***
011200 *                *** RECONVERSAO NO CART09.                           ***
011300  FD  ALOC-DET
011400      LABEL RECORD IS STANDARD.
011500  01  REG-ALOC-DET.
011600      03  CLASSE-ALD                      PIC X(30).
011700 *                                  CLASSE (EX. "RENDA FIXA BRASIL")
011800      03  SUBCLASSE-ALD                   PIC X(30).
011900 *                                  SUBCLASSE, QUANDO A LINHA TEM UMA
012000      03  VALOR-ATUAL-ALD                 PIC X(15).
012100 *                                  VALOR ATUAL DA CLASSE, JA EM R$
012200      03  PCT-ATUAL-ALD                   PIC X(10).
012300 *                                  PCT ATUAL DA CARTEIRA NESSA CLASSE
012400      03  PCT-META-ALD                    PIC X(10).
012500 *                                  PCT-META DEFINIDO NA PLANILHA
012600      03  VALOR-DOLAR-ALD                 PIC X(15).
012700 *                                  MESMO VALOR CONVERTIDO EM US$
012800      03  DIFERENCA-ALD                   PIC X(15).
012900 *                                  DIFERENCA ENTRE ATUAL E META
013000      03  FILLER                          PIC X(05).
013100 
013200 *                *** LINHA-RESUMO DA ALOCACAO GERAL, SO POR CLASSE   ***
013300 *                *** (SEM SUBCLASSE) - USADA NO TOPO DO RELATORIO    ***
013400  FD  ALOC-RES
013500      LABEL RECORD IS STANDARD.
013600  01  REG-ALOC-RES.
013700      03  CLASSE-ALR                      PIC X(30).
013800      03  VALOR-ATUAL-ALR                 PIC X(15).
013900      03  PCT-ATUAL-ALR                   PIC X(10).
014000      03  PCT-META-ALR                    PIC X(10).
014100      03  VALOR-DOLAR-ALR                 PIC X(15).
014200      03  DIFERENCA-ALR                   PIC X(15).
014300      03  FILLER                          PIC X(05).
014400 
014500 *                *** LINHA DE DETALHE DE UMA TABELA PADRAO (TICKER,  ***
014600 *                *** QTD, PRECO, VALOR INVESTIDO/ATUAL...) - AQUI OS ***
014700 *                *** CAMPOS NUMERICOS JA FORAM CONVERTIDOS (P7/P8),  ***
014800 *                *** AO CONTRARIO DO REG-ALOC-DET ACIMA               ***
014900  FD  INVEST-DET
015000      LABEL RECORD IS STANDARD.
015100  01  REG-INVEST-DET.
015200      03  TABKEY-IVD                      PIC X(20).
015300 *                                  NOME DA TABELA-PADRAO DONA DA LINHA
015400      03  NOME-ATIVO-IVD                  PIC X(40).
015500 *                                  NOME DO ATIVO (REGRA DO DESVIO,
015600 *                                  P4-DESVIO-NOME)
015700      03  TICKER-IVD                      PIC X(10).
015800      03  SUBSETOR-IVD                    PIC X(20).
015900      03  QTD-IVD                         PIC S9(07)V9(05).
016000 *                                  QUANTIDADE, 5 DECIMAIS (P7-CONVERTE-
016100 *                                  MOEDA-QTD)
016200      03  PRECO-MEDIO-IVD                 PIC S9(09)V99.
016300      03  PRECO-ATUAL-IVD                 PIC S9(09)V99.
016400      03  VALOR-INVEST-IVD                PIC S9(11)V99.
016500 *                                  ENTRA NA SOMA WS-SOMA-INVESTIDO
016600      03  VALOR-ATUAL-IVD                 PIC S9(11)V99.
016700 *                                  ENTRA NA SOMA WS-SOMA-ATUAL
016800      03  RESULTADO-IVD                   PIC S9(11)V99.
016900      03  PCT-CARTEIRA-IVD                PIC S9(03)V9(04).
017000 *                                  FRACAO (12,34% GRAVADO COMO 0,1234)
017100      03  ONDE-IVD                        PIC X(15).
017200      03  FILLER                          PIC X(09).
017300 
017400 *                *** LINHA DE DETALHE DE UM TITULO DE RENDA FIXA     ***
017500 *                *** BRASIL, JA CLASSIFICADO NO BLOCO CURTO/MEDIO/   ***
017600 *                *** LONGO PRAZO PELA P5-CLASSIFICA-TOTAL             ***
017700  FD  RFB-DET
017800      LABEL RECORD IS STANDARD.
017900  01  REG-RFB-DET.
018000      03  BLOCO-RFB                       PIC X(15).
018100 *                                  "CURTO PRAZO"/"MEDIO PRAZO"/"LONGO
018200 *                                  PRAZO" - NUNCA O ROTULO DO TOTAL
018300 *                                  GERAL, QUE NAO GERA LINHA DE DETALHE
018400      03  NOME-TITULO-RFB                 PIC X(40).
018500      03  CODIGO-TAXA-RFB                 PIC X(20).
018600      03  TIPO-RFB                        PIC X(15).
018700      03  QUANTIDADE-RFB                  PIC X(12).
018800      03  VALOR-ATUAL-RFB                 PIC S9(11)V99.
018900      03  PCT-CARTEIRA-RFB                PIC S9(03)V9(04).
019000      03  ONDE-RFB                        PIC X(15).
019100      03  FILLER                          PIC X(06).
019200 
019300 *                *** UM REG-TOTAL POR TABELA PADRAO E POR BLOCO RFB  ***
019400 *                *** (CURTO/MEDIO/LONGO + TOTAL GERAL) - O CART09    ***
019500 *                *** LE ESTE ARQUIVO COMO MESTRE, CASANDO COM O      ***
019600 *                *** DETALHE (INVEST-DET/RFB-DET) SEM SORT            ***
019700  FD  TOTAIS-OUT
019800      LABEL RECORD IS STANDARD.
019900  01  REG-TOTAL.
020000      03  TABKEY-TOT                      PIC X(20).
020100 *                                  CHAVE DA TABELA OU ROTULO DO BLOCO
020200 *                                  RFB - CASA COM TABKEY-IVD/BLOCO-RFB
020300      03  ROTULO-TOT                      PIC X(30).
020400      03  TOTAL-INVEST-TOT                PIC S9(11)V99.
020500 *                                  TOTAL INVESTIDO LIDO DA PROPRIA
020600 *                                  LINHA "TOTAL" DA PLANILHA
020700      03  TOTAL-ATUAL-TOT                 PIC S9(11)V99.
020800      03  SOMA-INVEST-TOT                 PIC S9(11)V99.
020900 *                                  SOMA CALCULADA PELO PROGRAMA, LINHA
021000 *                                  A LINHA (CONFERE COM TOTAL-INVEST)
021100      03  SOMA-ATUAL-TOT                  PIC S9(11)V99.
021200      03  RETORNO-PCT-TOT                 PIC S9(05)V99.
021300 *                                  (ATUAL-INVESTIDO)/INVESTIDO * 100,
021400 *                                  SO CALCULADO SE INVESTIDO NAO E ZERO
021500      03  FILLER                          PIC X(04).
021600 
021700  WORKING-STORAGE SECTION.
021800 *                          *** CONTROLE DE ABERTURA/LEITURA ***
021900  77  FS-EXTRATO                           PIC XX    VALUE "00".
022000 *                                  FILE STATUS DO RAW-EXTRATO (ENTRADA)
022100  77  FS-ALOCDET                           PIC XX    VALUE "00".
022200 *                                  FILE STATUS DO ALOC-DET
022300  77  FS-ALOCRES                           PIC XX    VALUE "00".
022400 *                                  FILE STATUS DO ALOC-RES
022500  77  FS-INVSDET                           PIC XX    VALUE "00".
022600 *                                  FILE STATUS DO INVEST-DET
022700  77  FS-RFBDET                            PIC XX    VALUE "00".
022800 *                                  FILE STATUS DO RFB-DET
022900  77  FS-TOTAIS                            PIC XX    VALUE "00".
023000 *                                  FILE STATUS DO TOTAIS-OUT
023100  77  WS-FIM-EXTRATO                       PIC X     VALUE "N".
023200      88  FIM-EXTRATO-88                   VALUE "S".
023300 *                                  LIGADO PELO AT END DA LEITURA DO
023400 *                                  RAW-EXTRATO, NUNCA DESLIGADO DEPOIS
023500 
023600 *                          *** CAMPO INDICE/CONTADOR ***
023700  77  WS-CONT-LINHA                        COMP PIC 9(07) VALUE ZERO.
023800 *                                  CONTADOR USADO SO NO SALTO DO
023900 *                                  CABECALHO FIXO (P1-PULA-CABECALHO)
024000  77  WS-QT-LINHAS                         COMP PIC 9(04) VALUE ZERO.
024100 *                                  QUANTAS LINHAS FORAM DE FATO
024200 *                                  CARREGADAS NA TABELA EM MEMORIA
024300  77  WS-IX-LINHA                          COMP PIC 9(04) VALUE ZERO.
024400  77  WS-IX-VARRE                          COMP PIC 9(04) VALUE ZERO.
024500 *                                  INDICE CORRENTE DO VARREDOR GERAL
024600 *                                  (P3-VARRE-TABELAS)
024700  77  WS-IX-CONFIRMA                       COMP PIC 9(04) VALUE ZERO.
024800  77  WS-IX-CEL                            COMP PIC 9(02) VALUE ZERO.
024900 *                                  INDICE DE CELULA (1-12, OU 1-20/30
025000 *                                  NOS VETORES DE CARACTERE)
025100  77  WS-IX-NOME-TAB                       COMP PIC 9(02) VALUE ZERO.
025200 *                                  POSICAO (1-10) NA LISTA WS-NOME-TAB
025300 *                                  DO NOME DE TABELA ACHADO, OU ZERO
025400  77  WS-IND-LIN                           COMP PIC 9(03) VALUE ZERO.
025500  77  WS-CLASSE-ATIVO                      PIC X(30) VALUE SPACES.
025600 *                                  CLASSE DE ATIVO "EM VIGOR" NA
025700 *                                  REGIAO DE ALOCACAO GERAL
025800  77  WS-ACHOU-CABEC-GERAL                 PIC X     VALUE "N".
025900      88  CABEC-GERAL-ACHADO-88            VALUE "S".
026000 
026100 *                          *** EXTRATO TODO CARREGADO NA MEMORIA ***
026200 *                          *** (TECNICA DA CASA PARA EVITAR       ***
026300 *                          *** REABERTURA/RELEITURA DO ARQUIVO)   ***
026400  01  WS-TABELA-EXTRATO.
026500      03  WS-LINHA-EXT OCCURS 400 TIMES INDEXED BY IX-EXT.
026600          05  WS-CEL-EXT OCCURS 12 TIMES  PIC X(30).
026700          05  WS-LINHA-ATRIBUIDA          PIC X.
026800              88  LINHA-ATRIBUIDA-88      VALUE "S".
026900      03  FILLER                          PIC X(01).
027000 
027100 *                          *** TABELA DE NOMES DE TABELA CONHECIDOS ***
027200 *                          *** CARREGADA POR VALUE + REDEFINES, NO   ***
027300 *                          *** ESTILO DE TABELA FIXA DA CASA         ***
027400  01  WS-NOMES-TABELA-V.
027500      03  FILLER    PIC X(20) VALUE "RENDA FIXA BRASIL".
027600      03  FILLER    PIC X(20) VALUE "RENDA FIXA EUA".
027700      03  FILLER    PIC X(20) VALUE "MULTIMERCADO".
027800      03  FILLER    PIC X(20) VALUE "COMMODITIES".
027900      03  FILLER    PIC X(20) VALUE "STOCKS US".
028000      03  FILLER    PIC X(20) VALUE "WORLD STOCKS".
028100      03  FILLER    PIC X(20) VALUE "ACOES BR".
028200      03  FILLER    PIC X(20) VALUE "REITS".
028300      03  FILLER    PIC X(20) VALUE "FUNDOS IMOBILIARIOS".
028400      03  FILLER    PIC X(20) VALUE "CRIPTOS".
028500  01  WS-NOMES-TABELA REDEFINES WS-NOMES-TABELA-V.
028600      03  WS-NOME-TAB OCCURS 10 TIMES     PIC X(20).
028700  77  WS-QT-NOMES-TABELA                  COMP PIC 9(02) VALUE 10.
028800 
028900 *                          *** CELULA EM EXAME, VISTA TAMBEM COMO   ***
029000 *                          *** VETOR DE CARACTERES PARA A VARREDURA ***
029100 *                          *** DE MOEDA/PERCENTUAL (REDEFINES)      ***
029200  01  WS-CELULA-EXAME.
029300      03  WS-CELULA-EXAME-X               PIC X(30).
029400  01  WS-CELULA-EXAME-TAB REDEFINES WS-CELULA-EXAME.
029500      03  WS-CELULA-EXAME-C OCCURS 30 TIMES PIC X(01).
029600 
029700  01  WS-TEXTO-NORM.
029800      03  WS-TEXTO-NORM-X                  PIC X(200).
029900  01  WS-TEXTO-NORM-TAB REDEFINES WS-TEXTO-NORM.
030000      03  WS-TEXTO-NORM-C OCCURS 200 TIMES PIC X(01).
030100 
030200 *                          *** AREA DE TRABALHO DO COLAPSO DE ESPACOS ***
030300 *                          *** (P6-COLAPSA-ESPACOS), MESMA TECNICA    ***
030400 *                          *** DE VARREDURA CARACTER-A-CARACTER DE    ***
030500 *                          *** P6-LIMPA-NOME-COLUNA                  ***
030600  01  WS-TEXTO-COLAPSADO.
030700      03  WS-TEXTO-COLAPSADO-X             PIC X(200).
030800  01  WS-TEXTO-COLAPSADO-TAB REDEFINES WS-TEXTO-COLAPSADO.
030900      03  WS-TEXTO-COLAPSADO-C OCCURS 200 TIMES PIC X(01).
031000  77  WS-ULTIMO-FOI-ESPACO                 PIC X VALUE "S".
031100      88  ULTIMO-FOI-ESPACO-88             VALUE "S".
031200 
031300  77  WS-TEXTO-LIMPO                       PIC X(40) VALUE SPACES.
031400  77  WS-COL-LIMPO                         PIC X(20) VALUE SPACES.
031500  77  WS-LINHA-JUNTA                       PIC X(200) VALUE SPACES.
031600  77  WS-NOME-TAB-LEN                      COMP PIC 9(02) VALUE ZERO.
031700  77  WS-CONT-ACHOU                        COMP PIC 9(03) VALUE ZERO.
031800  77  WS-CONFIRMADO                        PIC X VALUE "N".
031900      88  CONFIRMADO-88                    VALUE "S".
032000 
032100 *                          *** TAMANHO (CARACTERES) DE CADA NOME DE  ***
032200 *                          *** TABELA CONHECIDO, NA MESMA ORDEM DA   ***
032300 *                          *** TABELA WS-NOME-TAB                   ***
032400  01  WS-TAMANHOS-NOME-V.
032500      03  FILLER    PIC 9(02) VALUE 17.
032600      03  FILLER    PIC 9(02) VALUE 14.
032700      03  FILLER    PIC 9(02) VALUE 12.
032800      03  FILLER    PIC 9(02) VALUE 11.
032900      03  FILLER    PIC 9(02) VALUE 09.
033000      03  FILLER    PIC 9(02) VALUE 12.
033100      03  FILLER    PIC 9(02) VALUE 08.
033200      03  FILLER    PIC 9(02) VALUE 05.
033300      03  FILLER    PIC 9(02) VALUE 19.
033400      03  FILLER    PIC 9(02) VALUE 07.
033500  01  WS-TAMANHOS-NOME REDEFINES WS-TAMANHOS-NOME-V.
033600      03  WS-TAMANHO-NOME OCCURS 10 TIMES  PIC 9(02).
033700 
033800 *                          *** CONVERSAO DE MOEDA ***
033900  77  WS-MOEDA-ENTRADA                     PIC X(20) VALUE SPACES.
034000 *                                  CELULA DE ENTRADA, AINDA CRUA
034100  77  WS-MOEDA-LIMPA                       PIC X(20) VALUE SPACES.
034200 *                                  SEM "R$"/"$"/ESPACOS, PONTO COMO
034300 *                                  SEPARADOR DECIMAL
034400  77  WS-MOEDA-NUM                         PIC S9(11)V99 VALUE ZERO.
034500 *                                  RESULTADO NUMERICO DE P7-CONVERTE-
034600 *                                  MOEDA, COM SINAL E 2 DECIMAIS
034700  77  WS-MOEDA-QTD-NUM                     PIC S9(07)V9(05) VALUE ZERO.
034800 *                                  RESULTADO DE P7-CONVERTE-MOEDA-QTD,
034900 *                                  5 DECIMAIS
035000  77  WS-POS-VIRGULA                       COMP PIC 9(02) VALUE ZERO.
035100  77  WS-POS-PONTO                         COMP PIC 9(02) VALUE ZERO.
035200  77  WS-TEM-VIRGULA                       PIC X VALUE "N".
035300      88  TEM-VIRGULA-88                   VALUE "S".
035400  77  WS-TEM-PONTO                         PIC X VALUE "N".
035500      88  TEM-PONTO-88                     VALUE "S".
035600  77  WS-SEM-VALOR                         PIC X VALUE "N".
035700      88  SEM-VALOR-88                     VALUE "S".
035800 *                                  CELULA EM BRANCO, "-" OU "—"
035900  77  WS-NEGATIVO                          PIC X VALUE "N".
036000      88  NEGATIVO-88                      VALUE "S".
036100  77  WS-MOEDA-SEM-SINAL                   PIC X(19) VALUE SPACES.
036200  77  WS-PARTE-INT                         PIC X(11) VALUE SPACES.
036300  77  WS-PARTE-DEC                         PIC X(05) VALUE SPACES.
036400  77  WS-TAM-PARTE                         COMP PIC 9(02) VALUE ZERO.
036500  77  WS-POS-INICIO                        COMP PIC 9(02) VALUE ZERO.
036600  77  WS-INT-EDITADO-X                     PIC X(11) VALUE "00000000000".
036700  77  WS-INT-EDITADO-9 REDEFINES
036800      WS-INT-EDITADO-X                     PIC 9(11).
036900  77  WS-DEC-EDITADO-X                     PIC X(02) VALUE "00".
037000  77  WS-DEC-EDITADO-9 REDEFINES
037100      WS-DEC-EDITADO-X                     PIC 9(02).
037200  77  WS-DEC-EDITADO5-X                    PIC X(05) VALUE "00000".
037300  77  WS-DEC-EDITADO5-9 REDEFINES
037400      WS-DEC-EDITADO5-X                    PIC 9(05).
037500  77  WS-DEC-EDITADO4-X                    PIC X(04) VALUE "0000".
037600  77  WS-DEC-EDITADO4-9 REDEFINES
037700      WS-DEC-EDITADO4-X                    PIC 9(04).
037800 
037900 *                          *** CONVERSAO DE PERCENTUAL ***
038000  77  WS-PCT-ENTRADA                       PIC X(10) VALUE SPACES.
038100  77  WS-PCT-LIMPO                         PIC X(10) VALUE SPACES.
038200  77  WS-PCT-NUM                           PIC S9(03)V9(04) VALUE ZERO.
038300 
038400 *                          *** MAPA DE COLUNAS DE UMA TABELA PADRAO ***
038500 *                          *** (POSICAO 1-12 DA CELULA NO CABECALHO)***
038600  77  WS-COL-TICKER                        COMP PIC 9(02) VALUE ZERO.
038700  77  WS-COL-SUBSETOR                      COMP PIC 9(02) VALUE ZERO.
038800  77  WS-COL-QTD                           COMP PIC 9(02) VALUE ZERO.
038900  77  WS-COL-PRECO-MEDIO                   COMP PIC 9(02) VALUE ZERO.
039000  77  WS-COL-PRECO-ATUAL                   COMP PIC 9(02) VALUE ZERO.
039100  77  WS-COL-VALOR-INVEST                  COMP PIC 9(02) VALUE ZERO.
039200  77  WS-COL-VALOR-ATUAL                   COMP PIC 9(02) VALUE ZERO.
039300  77  WS-COL-RESULTADO                     COMP PIC 9(02) VALUE ZERO.
039400  77  WS-COL-PCT-CARTEIRA                  COMP PIC 9(02) VALUE ZERO.
039500  77  WS-COL-ONDE                          COMP PIC 9(02) VALUE ZERO.
039600 
039700 *                          *** ACUMULADORES DE UMA TABELA PADRAO ***
039800  77  WS-SOMA-INVESTIDO                    PIC S9(11)V99 VALUE ZERO.
039900  77  WS-SOMA-ATUAL                        PIC S9(11)V99 VALUE ZERO.
040000  77  WS-RETORNO-PCT                       PIC S9(05)V99 VALUE ZERO.
040100  77  WS-TABKEY-ATUAL                      PIC X(20) VALUE SPACES.
040200  77  WS-IX-HEADER                         COMP PIC 9(04) VALUE ZERO.
040300 
040400 *                          *** BLOCO DE RENDA FIXA EM CORRENTE ***
040500  77  WS-ROTULO-BLOCO-RFB                  PIC X(15) VALUE SPACES.
040600  77  WS-IX-INICIO-BLOCO                   COMP PIC 9(04) VALUE ZERO.
040700  77  WS-IX-FIM-BLOCO                      COMP PIC 9(04) VALUE ZERO.
040800  77  WS-IX-PROX                           COMP PIC 9(04) VALUE ZERO.
040900  77  WS-ACHOU-TICKER                      PIC X VALUE "N".
041000      88  ACHOU-TICKER-88                  VALUE "S".
041100  77  WS-ACHOU-QTD                         PIC X VALUE "N".
041200      88  ACHOU-QTD-88                     VALUE "S".
041300  77  WS-ACHOU-TOTAL-RFB                   PIC X VALUE "N".
041400      88  ACHOU-TOTAL-RFB-88                VALUE "S".
041500  77  WS-ULTIMO-TOTAL                      COMP PIC 9(04) VALUE ZERO.
041600 
041700  PROCEDURE DIVISION.
041800 
041900 *                *** PARAGRAFO PRINCIPAL: ABRE TUDO, CHAMA AS 3       ***
042000 *                *** ETAPAS DO JOB (CARGA / ALOCACAO GERAL / VARREDOR ***
042100 *                *** DE TABELAS) E FECHA. SO ESTE PARAGRAFO TEM       ***
042200 *                *** STOP RUN - OS DEMAIS SO RETORNAM POR PERFORM.    ***
042300  P1-ABERTURA.
042400      OPEN INPUT  RAW-EXTRATO.
042500      OPEN OUTPUT ALOC-DET ALOC-RES INVEST-DET RFB-DET TOTAIS-OUT.
042600 *                SE O EXTRATO NAO ABRIU, NAO HA O QUE FAZER - AVISA   ***
042700 *                NO CONSOLE DO JOB E VAI DIRETO PARA O FECHAMENTO,    ***
042800 *                SEM TOCAR NOS ARQUIVOS DE SAIDA (FICAM VAZIOS).      ***
042900      IF FS-EXTRATO NOT = "00"
043000          DISPLAY "CART01 - ERRO NA ABERTURA DO EXTRATO - FS = "
043100                  FS-EXTRATO
043200          GO TO P1-ABERTURA-EXIT.
043300 *                1) PULA O CABECALHO FIXO DA PLANILHA (7 LINHAS);     ***
043400 *                2) CARREGA O RESTO TODO NA TABELA EM MEMORIA;        ***
043500 *                3) CLASSIFICA A REGIAO DE ALOCACAO GERAL (22 LINHAS); **
043600 *                4) VARRE A TABELA TODA PROCURANDO AS DEMAIS TABELAS. ***
043700      PERFORM P1-PULA-CABECALHO.
043800 *                CHAMA P1-CARREGA-EXTRATO.
043900      PERFORM P1-CARREGA-EXTRATO
044000          THRU P1-CARREGA-EXTRATO-EXIT.
044100 *                CHAMA P2-ALOCACAO-GERAL.
044200      PERFORM P2-ALOCACAO-GERAL
044300          THRU P2-ALOCACAO-GERAL-EXIT.
044400 *                CHAMA P3-VARRE-TABELAS.
044500      PERFORM P3-VARRE-TABELAS
044600          THRU P3-VARRE-TABELAS-EXIT.
044700  P1-ABERTURA-EXIT.
044800      CLOSE RAW-EXTRATO ALOC-DET ALOC-RES INVEST-DET
044900            RFB-DET TOTAIS-OUT.
045000      STOP RUN.
045100 
045200 *                *** SALTA AS 7 PRIMEIRAS LINHAS DO EXTRATO: TITULO,  ***
045300 *                *** LOGOTIPO E LINHAS DE ESPACAMENTO DA PLANILHA     ***
045400 *                *** "ASSET ALLOCATION", QUE NAO TEM DADO APROVEITAVEL. *
045500  P1-PULA-CABECALHO.
045600 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
045700      MOVE ZERO TO WS-CONT-LINHA.
045800  P1-PULA-CABECALHO-010.
045900 *                CONFERE WS-CONT-LINHA ANTES DE SEGUIR.
046000      IF WS-CONT-LINHA >= 7
046100          GO TO P1-PULA-CABECALHO-EXIT.
046200 *                EXTRATO MAIS CURTO QUE 7 LINHAS: NAO E ERRO, SO NAO  ***
046300 *                SOBRA NADA PARA CARREGAR DEPOIS (WS-FIM-EXTRATO=S).  ***
046400      READ RAW-EXTRATO
046500          AT END
046600              MOVE "S" TO WS-FIM-EXTRATO
046700              GO TO P1-PULA-CABECALHO-EXIT.
046800 *                AVANCA WS-CONT-LINHA EM 1.
046900      ADD 1 TO WS-CONT-LINHA.
047000 *                DESVIA PARA P1-PULA-CABECALHO-010.
047100      GO TO P1-PULA-CABECALHO-010.
047200  P1-PULA-CABECALHO-EXIT.
047300      EXIT.
047400 
047500 *                *** CARREGA O RESTO DO EXTRATO TODO NA TABELA  ***
047600 *                *** WS-TABELA-EXTRATO, UMA LINHA POR INDICE    ***
047700 *                *** (TECNICA DA CASA: EVITA REABRIR/RELER O    ***
047800 *                *** ARQUIVO A CADA VARREDURA POSTERIOR)        ***
047900  P1-CARREGA-EXTRATO.
048000 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
048100      MOVE ZERO TO WS-QT-LINHAS.
048200 *                TESTA A CONDICAO ANTES DE SEGUIR.
048300      IF FIM-EXTRATO-88
048400          GO TO P1-CARREGA-EXTRATO-EXIT.
048500  P1-CARREGA-EXTRATO-010.
048600 *                LIMITE DE 400 LINHAS - VIDE OCCURS DA TABELA EM      ***
048700 *                WORKING-STORAGE. EXTRATO MAIOR QUE ISSO E TRUNCADO   ***
048800 *                SILENCIOSAMENTE, IGUAL A TODO PROGRAMA DESTA CASA    ***
048900 *                QUE CARREGA TABELA DE TAMANHO FIXO NA MEMORIA.       ***
049000      IF WS-QT-LINHAS >= 400
049100          GO TO P1-CARREGA-EXTRATO-EXIT.
049200 *                AVANCA WS-QT-LINHAS EM 1.
049300      ADD 1 TO WS-QT-LINHAS.
049400 *                POSICIONA O INDICE.
049500      SET IX-EXT TO WS-QT-LINHAS.
049600 *                CHAMA P1-COPIA-CELULAS.
049700      PERFORM P1-COPIA-CELULAS
049800          THRU P1-COPIA-CELULAS-EXIT.
049900 *                MARCA A LINHA COMO "NAO ATRIBUIDA A NENHUM BLOCO"    ***
050000 *                AINDA - O VARREDOR (P3) E QUEM VAI MARCAR "S" NELA   ***
050100 *                QUANDO A LINHA FOR CONSUMIDA POR UMA TABELA/BLOCO.   ***
050200      MOVE "N" TO WS-LINHA-ATRIBUIDA (IX-EXT).
050300 *                LE O PROXIMO REGISTRO.
050400      READ RAW-EXTRATO
050500          AT END
050600              MOVE "S" TO WS-FIM-EXTRATO
050700              GO TO P1-CARREGA-EXTRATO-EXIT.
050800 *                DESVIA PARA P1-CARREGA-EXTRATO-010.
050900      GO TO P1-CARREGA-EXTRATO-010.
051000  P1-CARREGA-EXTRATO-EXIT.
051100      EXIT.
051200 
051300 *                *** COPIA AS 12 CELULAS DA LINHA LIDA PARA A    ***
051400 *                *** TABELA EM MEMORIA, NA POSICAO IX-EXT ATUAL  ***
051500  P1-COPIA-CELULAS.
051600 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
051700      MOVE 1 TO WS-IX-CEL.
051800  P1-COPIA-CELULAS-010.
051900 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
052000      IF WS-IX-CEL > 12
052100          GO TO P1-COPIA-CELULAS-EXIT.
052200 *                A GRADE TEM SEMPRE 12 COLUNAS; A CELULA-N JA VEM     ***
052300 *                PREENCHIDA COM BRANCO PELO PROPRIO REGISTRO QUANDO   ***
052400 *                A LINHA LIDA TINHA MENOS CAMPOS QUE 12.              ***
052500      MOVE CELULA-N (WS-IX-CEL)
052600          TO WS-CEL-EXT (IX-EXT, WS-IX-CEL).
052700 *                AVANCA WS-IX-CEL EM 1.
052800      ADD 1 TO WS-IX-CEL.
052900 *                DESVIA PARA P1-COPIA-CELULAS-010.
053000      GO TO P1-COPIA-CELULAS-010.
053100  P1-COPIA-CELULAS-EXIT.
053200      EXIT.
053300 
053400 *                *** ALOCACAO GERAL: ACHA O CABECALHO "ASSET       ***
053500 *                *** CLASSES" NAS PRIMEIRAS 22 LINHAS E CLASSIFICA ***
053600 *                *** CADA LINHA EM DETALHE E/OU RESUMO             ***
053700  P2-ALOCACAO-GERAL.
053800 *                COPIA O VALOR PARA WS-ACHOU-CABEC-GERAL.
053900      MOVE "N" TO WS-ACHOU-CABEC-GERAL.
054000 *                LIMPA O CAMPO ANTES DE PREENCHER DE NOVO.
054100      MOVE SPACES TO WS-CLASSE-ATIVO.
054200 *                REINICIA WS-IX-LINHA NA PRIMEIRA POSICAO.
054300      MOVE 1 TO WS-IX-LINHA.
054400 *                PROCURA O ROTULO "ASSET CLASSES" NA COLUNA 3, DENTRO ***
054500 *                DAS PRIMEIRAS 22 LINHAS - E O INICIO DA REGIAO DE    ***
054600 *                ALOCACAO GERAL. A COMPARACAO E FEITA SOBRE O TEXTO   ***
054700 *                JA NORMALIZADO (MAIUSCULO, SEM ACENTO) PARA NAO      ***
054800 *                DEPENDER DE CAIXA OU ACENTUACAO DA PLANILHA.         ***
054900  P2-ACHA-CABEC-010.
055000 *                CONFERE WS-IX-LINHA ANTES DE SEGUIR.
055100      IF WS-IX-LINHA > 22
055200          GO TO P2-ACHA-CABEC-FIM.
055300 *                COPIA O VALOR PARA WS-CEL-EXT.
055400      MOVE WS-CEL-EXT (WS-IX-LINHA, 3) TO WS-TEXTO-NORM-X.
055500 *                CHAMA P6-NORMALIZA-TEXTO.
055600      PERFORM P6-NORMALIZA-TEXTO.
055700 *                CONFERE WS-TEXTO-NORM-X ANTES DE SEGUIR.
055800      IF WS-TEXTO-NORM-X (1:13) = "ASSET CLASSES"
055900          MOVE "S" TO WS-ACHOU-CABEC-GERAL
056000          ADD 1 TO WS-IX-LINHA
056100          GO TO P2-ACHA-CABEC-FIM.
056200 *                AVANCA WS-IX-LINHA EM 1.
056300      ADD 1 TO WS-IX-LINHA.
056400 *                DESVIA PARA P2-ACHA-CABEC-010.
056500      GO TO P2-ACHA-CABEC-010.
056600  P2-ACHA-CABEC-FIM.
056700 *                SE O ROTULO NAO FOI ACHADO (PLANILHA MAIS ANTIGA,    ***
056800 *                SEM O CABECALHO), NAO TRAVA O JOB - A REGIAO GERAL   ***
056900 *                PASSA A SER LIDA DESDE A PRIMEIRA LINHA CARREGADA    ***
057000 *                MESMO ASSIM, NA MARRA.                               ***
057100      IF NOT CABEC-GERAL-ACHADO-88
057200          MOVE 1 TO WS-IX-LINHA.
057300  P2-ALOCACAO-GERAL-010.
057400 *                CONFERE WS-IX-LINHA ANTES DE SEGUIR.
057500      IF WS-IX-LINHA > 22
057600          GO TO P2-ALOCACAO-GERAL-EXIT.
057700 *                CONFERE WS-IX-LINHA ANTES DE SEGUIR.
057800      IF WS-IX-LINHA > WS-QT-LINHAS
057900          GO TO P2-ALOCACAO-GERAL-EXIT.
058000 *                CHAMA P2-CLASSIFICA-LINHA.
058100      PERFORM P2-CLASSIFICA-LINHA.
058200 *                AVANCA WS-IX-LINHA EM 1.
058300      ADD 1 TO WS-IX-LINHA.
058400 *                DESVIA PARA P2-ALOCACAO-GERAL-010.
058500      GO TO P2-ALOCACAO-GERAL-010.
058600  P2-ALOCACAO-GERAL-EXIT.
058700      EXIT.
058800 
058900 *                *** CLASSIFICA UMA LINHA DA REGIAO GERAL EM NOVA  ***
059000 *                *** CLASSE / LINHA-RESUMO / LINHA-DETALHE         ***
059100  P2-CLASSIFICA-LINHA.
059200 *                A COLUNA 3 TRAZ O NOME DA CLASSE DE ATIVO (RENDA     ***
059300 *                FIXA, RENDA VARIAVEL ...). QUANDO PREENCHIDA, FICA   ***
059400 *                "ATIVA" PARA AS LINHAS SEGUINTES, ATE A PROXIMA      ***
059500 *                CLASSE APARECER - POR ISSO E GUARDADA EM WS-CLASSE-  ***
059600 *                ATIVO EM VEZ DE SER RELIDA LINHA A LINHA.            ***
059700      IF WS-CEL-EXT (WS-IX-LINHA, 3) NOT = SPACES
059800          MOVE WS-CEL-EXT (WS-IX-LINHA, 3) TO WS-CLASSE-ATIVO.
059900 *                LINHA-RESUMO: TEM CLASSE (COL.3) E VALOR (COL.5),    ***
060000 *                MAS NAO TEM SUBCLASSE (COL.4 EM BRANCO) - E O TOTAL  ***
060100 *                DAQUELA CLASSE, GRAVADO EM ALOCRES (UMA LINHA POR    ***
060200 *                CLASSE DO RESUMO FINAL DO RELATORIO).                ***
060300      IF WS-CEL-EXT (WS-IX-LINHA, 3) NOT = SPACES
060400          AND WS-CEL-EXT (WS-IX-LINHA, 4) = SPACES
060500          AND WS-CEL-EXT (WS-IX-LINHA, 5) NOT = SPACES
060600          MOVE WS-CLASSE-ATIVO          TO CLASSE-ALR
060700          MOVE WS-CEL-EXT (WS-IX-LINHA, 5)  TO VALOR-ATUAL-ALR
060800          MOVE WS-CEL-EXT (WS-IX-LINHA, 6)  TO PCT-ATUAL-ALR
060900          MOVE WS-CEL-EXT (WS-IX-LINHA, 7)  TO PCT-META-ALR
061000          MOVE WS-CEL-EXT (WS-IX-LINHA, 9)  TO VALOR-DOLAR-ALR
061100          MOVE WS-CEL-EXT (WS-IX-LINHA, 10) TO DIFERENCA-ALR
061200          MOVE SPACES TO FILLER OF REG-ALOC-RES
061300          WRITE REG-ALOC-RES.
061400 *                LINHA-DETALHE: TEM SUBCLASSE (COL.4) E VALOR (COL.5) ***
061500 *                PREENCHIDOS - E UMA LINHA DE DETALHE DENTRO DA       ***
061600 *                CLASSE CORRENTE, GRAVADA EM ALOCDET (NAO ENTRA NO    ***
061700 *                RESUMO IMPRESSO POR CART09, SO NO ARQUIVO DETALHE).  ***
061800      IF WS-CEL-EXT (WS-IX-LINHA, 4) NOT = SPACES
061900          AND WS-CEL-EXT (WS-IX-LINHA, 5) NOT = SPACES
062000          MOVE WS-CLASSE-ATIVO            TO CLASSE-ALD
062100          MOVE WS-CEL-EXT (WS-IX-LINHA, 4)  TO SUBCLASSE-ALD
062200          MOVE WS-CEL-EXT (WS-IX-LINHA, 5)  TO VALOR-ATUAL-ALD
062300          MOVE WS-CEL-EXT (WS-IX-LINHA, 6)  TO PCT-ATUAL-ALD
062400          MOVE WS-CEL-EXT (WS-IX-LINHA, 7)  TO PCT-META-ALD
062500          MOVE WS-CEL-EXT (WS-IX-LINHA, 9)  TO VALOR-DOLAR-ALD
062600          MOVE WS-CEL-EXT (WS-IX-LINHA, 10) TO DIFERENCA-ALD
062700          MOVE SPACES TO FILLER OF REG-ALOC-DET
062800          WRITE REG-ALOC-DET.
062900 
063000 *                *** VARREDOR GERAL: PERCORRE TODAS AS LINHAS      ***
063100 *                *** CARREGADAS PROCURANDO NOMES DE TABELA         ***
063200 *                *** CONHECIDOS E DESPACHANDO PARA O PARSER CERTO  ***
063300  P3-VARRE-TABELAS.
063400 *                REINICIA WS-IX-VARRE NA PRIMEIRA POSICAO.
063500      MOVE 1 TO WS-IX-VARRE.
063600  P3-VARRE-TABELAS-010.
063700 *                CONFERE WS-IX-VARRE ANTES DE SEGUIR.
063800      IF WS-IX-VARRE > WS-QT-LINHAS
063900          GO TO P3-VARRE-TABELAS-EXIT.
064000 *                POSICIONA O INDICE.
064100      SET IX-EXT TO WS-IX-VARRE.
064200 *                LINHA JA CONSUMIDA POR UM BLOCO ANTERIOR (MARCADA    ***
064300 *                PELO P3-MARCA-BLOCO) - PULA SEM REEXAMINAR.          ***
064400      IF LINHA-ATRIBUIDA-88 (IX-EXT)
064500          ADD 1 TO WS-IX-VARRE
064600          GO TO P3-VARRE-TABELAS-010.
064700 *                CHAMA P3-JUNTA-LINHA.
064800      PERFORM P3-JUNTA-LINHA.
064900 *                CHAMA P3-ACHA-NOME-TABELA.
065000      PERFORM P3-ACHA-NOME-TABELA
065100          THRU P3-ACHA-NOME-TABELA-EXIT.
065200 *                NENHUM DOS NOMES CONHECIDOS (10 TABELAS PADRAO + A   ***
065300 *                RENDA FIXA BRASIL) APARECEU NESTA LINHA - AVANCA     ***
065400 *                PARA A PROXIMA SEM MARCAR NADA.                      ***
065500      IF WS-IX-NOME-TAB = ZERO
065600          ADD 1 TO WS-IX-VARRE
065700          GO TO P3-VARRE-TABELAS-010.
065800 *                COPIA O VALOR PARA WS-IX-VARRE.
065900      MOVE WS-IX-VARRE TO WS-IX-INICIO-BLOCO.
066000 *                NOME NA POSICAO 1 DA LISTA E O ROTULO DE RENDA FIXA  ***
066100 *                BRASIL - ESSE BLOCO NAO PASSA PELA CONFIRMACAO DE    ***
066200 *                "TICKER/QTD" (NAO E TABELA PADRAO) E VAI DIRETO PARA ***
066300 *                O SEPARADOR DE PRAZOS (P5).                          ***
066400      IF WS-IX-NOME-TAB = 1
066500          PERFORM P3-ACHA-FIM-BLOCO
066600              THRU P3-ACHA-FIM-BLOCO-EXIT
066700          PERFORM P5-RENDA-FIXA-BRASIL
066800              THRU P5-RENDA-FIXA-BRASIL-EXIT
066900          MOVE WS-IX-FIM-BLOCO TO WS-IX-VARRE
067000          ADD 1 TO WS-IX-VARRE
067100          GO TO P3-VARRE-TABELAS-010.
067200 *                DEMAIS NOMES SAO CANDIDATOS A TABELA PADRAO - SO SAO ***
067300 *                ACEITOS SE UMA DAS 3 LINHAS SEGUINTES TIVER O        ***
067400 *                CABECALHO "TICKER"/"QTD" (SENAO E SO UMA MENCAO AO   ***
067500 *                NOME DA TABELA EM TEXTO CORRIDO, NAO A TABELA EM SI). **
067600      PERFORM P3-CONFIRMA-TABELA-PADRAO
067700          THRU P3-CONFIRMA-TABELA-PADRAO-EXIT.
067800 *                TESTA A CONDICAO ANTES DE SEGUIR.
067900      IF NOT CONFIRMADO-88
068000          ADD 1 TO WS-IX-VARRE
068100          GO TO P3-VARRE-TABELAS-010.
068200 *                CHAMA P3-ACHA-FIM-BLOCO.
068300      PERFORM P3-ACHA-FIM-BLOCO
068400          THRU P3-ACHA-FIM-BLOCO-EXIT.
068500 *                COPIA O VALOR PARA WS-NOME-TAB.
068600      MOVE WS-NOME-TAB (WS-IX-NOME-TAB) TO WS-TABKEY-ATUAL.
068700 *                CHAMA P4-TABELA-PADRAO.
068800      PERFORM P4-TABELA-PADRAO
068900          THRU P4-TABELA-PADRAO-EXIT.
069000 *                COPIA O VALOR PARA WS-IX-FIM-BLOCO.
069100      MOVE WS-IX-FIM-BLOCO TO WS-IX-VARRE.
069200 *                AVANCA WS-IX-VARRE EM 1.
069300      ADD 1 TO WS-IX-VARRE.
069400 *                DESVIA PARA P3-VARRE-TABELAS-010.
069500      GO TO P3-VARRE-TABELAS-010.
069600  P3-VARRE-TABELAS-EXIT.
069700      EXIT.
069800 
069900 *                *** JUNTA AS 12 CELULAS DA LINHA WS-IX-VARRE EM   ***
070000 *                *** UM UNICO CAMPO, NORMALIZADO, PARA A BUSCA     ***
070100 *                *** DE PALAVRAS-CHAVE                             ***
070200  P3-JUNTA-LINHA.
070300 *                LIMPA O CAMPO ANTES DE PREENCHER DE NOVO.
070400      MOVE SPACES TO WS-LINHA-JUNTA.
070500 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
070600      MOVE 1 TO WS-IX-CEL.
070700 *                REINICIA WS-IX-PROX NA PRIMEIRA POSICAO.
070800      MOVE 1 TO WS-IX-PROX.
070900 *                CADA CELULA NAO-BRANCA E NORMALIZADA (P6) E COPIADA  ***
071000 *                PARA UM SLOT DE 30 POSICOES DA LINHA-JUNTA, AS       ***
071100 *                CELULAS EM BRANCO SAO PULADAS - A BUSCA DE PALAVRA-  ***
071200 *                CHAVE QUE VEM DEPOIS (INSPECT TALLYING) NAO PRECISA  ***
071300 *                SABER EM QUAL DAS 12 COLUNAS A PALAVRA ESTAVA.       ***
071400  P3-JUNTA-LINHA-010.
071500 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
071600      IF WS-IX-CEL > 12
071700          GO TO P3-JUNTA-LINHA-EXIT.
071800 *                CONFERE WS-CEL-EXT ANTES DE SEGUIR.
071900      IF WS-CEL-EXT (WS-IX-VARRE, WS-IX-CEL) NOT = SPACES
072000          MOVE WS-CEL-EXT (WS-IX-VARRE, WS-IX-CEL) TO WS-TEXTO-NORM-X
072100          PERFORM P6-NORMALIZA-TEXTO
072200          MOVE WS-TEXTO-NORM-X (1:30)
072300              TO WS-LINHA-JUNTA (WS-IX-PROX:30)
072400          ADD 31 TO WS-IX-PROX.
072500 *                AVANCA WS-IX-CEL EM 1.
072600      ADD 1 TO WS-IX-CEL.
072700 *                DESVIA PARA P3-JUNTA-LINHA-010.
072800      GO TO P3-JUNTA-LINHA-010.
072900  P3-JUNTA-LINHA-EXIT.
073000      EXIT.
073100 
073200 *                *** VARRE A LISTA WS-NOME-TAB PROCURANDO QUAL     ***
073300 *                *** NOME CONHECIDO OCORRE NA LINHA JUNTADA        ***
073400  P3-ACHA-NOME-TABELA.
073500 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
073600      MOVE ZERO TO WS-IX-NOME-TAB.
073700 *                REINICIA WS-IX-CONFIRMA NA PRIMEIRA POSICAO.
073800      MOVE 1 TO WS-IX-CONFIRMA.
073900 *                A LISTA WS-NOME-TAB (CARREGADA POR VALUE+REDEFINES EM **
074000 *                WORKING-STORAGE) TRAZ OS 10 NOMES CONHECIDOS DE      ***
074100 *                TABELA PADRAO MAIS O ROTULO DE RENDA FIXA BRASIL NA  ***
074200 *                POSICAO 1 - O PRIMEIRO QUE OCORRER GANHA.            ***
074300  P3-ACHA-NOME-TABELA-010.
074400 *                CONFERE WS-IX-CONFIRMA ANTES DE SEGUIR.
074500      IF WS-IX-CONFIRMA > WS-QT-NOMES-TABELA
074600          GO TO P3-ACHA-NOME-TABELA-EXIT.
074700 *                COPIA O VALOR PARA WS-TAMANHO-NOME.
074800      MOVE WS-TAMANHO-NOME (WS-IX-CONFIRMA) TO WS-NOME-TAB-LEN.
074900 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
075000      MOVE ZERO TO WS-CONT-ACHOU.
075100 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
075200      INSPECT WS-LINHA-JUNTA TALLYING WS-CONT-ACHOU FOR ALL
075300          WS-NOME-TAB (WS-IX-CONFIRMA) (1:WS-NOME-TAB-LEN).
075400 *                CONFERE WS-CONT-ACHOU ANTES DE SEGUIR.
075500      IF WS-CONT-ACHOU > ZERO
075600          MOVE WS-IX-CONFIRMA TO WS-IX-NOME-TAB
075700          GO TO P3-ACHA-NOME-TABELA-EXIT.
075800 *                AVANCA WS-IX-CONFIRMA EM 1.
075900      ADD 1 TO WS-IX-CONFIRMA.
076000 *                DESVIA PARA P3-ACHA-NOME-TABELA-010.
076100      GO TO P3-ACHA-NOME-TABELA-010.
076200  P3-ACHA-NOME-TABELA-EXIT.
076300      EXIT.
076400 
076500 *                *** CONFIRMA SE A LINHA-CANDIDATA E REALMENTE O   ***
076600 *                *** INICIO DE UMA TABELA PADRAO: UMA DAS 3        ***
076700 *                *** PROXIMAS LINHAS DEVE TRAZER "TICKER" E "QTD"  ***
076800  P3-CONFIRMA-TABELA-PADRAO.
076900 *                COPIA O VALOR PARA WS-CONFIRMADO.
077000      MOVE "N" TO WS-CONFIRMADO.
077100 *                COPIA O VALOR PARA WS-IX-VARRE.
077200      MOVE WS-IX-VARRE TO WS-IX-CONFIRMA.
077300 *                AVANCA WS-IX-CONFIRMA EM 1.
077400      ADD 1 TO WS-IX-CONFIRMA.
077500 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
077600      MOVE ZERO TO WS-IND-LIN.
077700 *                SO CONFIRMA SE "TICKER" E "QTD" APARECEREM NA MESMA  ***
077800 *                LINHA (CABECALHO DA GRADE DE ATIVOS) DENTRO DE 3     ***
077900 *                LINHAS A PARTIR DO NOME DA TABELA - SENAO O NOME     ***
078000 *                ACHADO ERA SO TEXTO CORRIDO, NAO O INICIO DA TABELA. ***
078100  P3-CONFIRMA-TABELA-PADRAO-010.
078200 *                CONFERE WS-IND-LIN ANTES DE SEGUIR.
078300      IF WS-IND-LIN >= 3
078400          GO TO P3-CONFIRMA-TABELA-PADRAO-EXIT.
078500 *                CONFERE WS-IX-CONFIRMA ANTES DE SEGUIR.
078600      IF WS-IX-CONFIRMA > WS-QT-LINHAS
078700          GO TO P3-CONFIRMA-TABELA-PADRAO-EXIT.
078800 *                COPIA O VALOR PARA WS-IX-CONFIRMA.
078900      MOVE WS-IX-CONFIRMA TO WS-IX-VARRE.
079000 *                CHAMA P3-JUNTA-LINHA.
079100      PERFORM P3-JUNTA-LINHA.
079200 *                COPIA O VALOR PARA WS-ACHOU-TICKER.
079300      MOVE "N" TO WS-ACHOU-TICKER.
079400 *                COPIA O VALOR PARA WS-ACHOU-QTD.
079500      MOVE "N" TO WS-ACHOU-QTD.
079600 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
079700      MOVE ZERO TO WS-CONT-ACHOU.
079800 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
079900      INSPECT WS-LINHA-JUNTA TALLYING WS-CONT-ACHOU FOR ALL "TICKER".
080000 *                CONFERE WS-CONT-ACHOU ANTES DE SEGUIR.
080100      IF WS-CONT-ACHOU > ZERO
080200          MOVE "S" TO WS-ACHOU-TICKER.
080300 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
080400      MOVE ZERO TO WS-CONT-ACHOU.
080500 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
080600      INSPECT WS-LINHA-JUNTA TALLYING WS-CONT-ACHOU FOR ALL "QTD".
080700 *                CONFERE WS-CONT-ACHOU ANTES DE SEGUIR.
080800      IF WS-CONT-ACHOU > ZERO
080900          MOVE "S" TO WS-ACHOU-QTD.
081000 *                TESTA A CONDICAO ANTES DE SEGUIR.
081100      IF ACHOU-TICKER-88 AND ACHOU-QTD-88
081200          MOVE "S" TO WS-CONFIRMADO
081300          GO TO P3-CONFIRMA-TABELA-PADRAO-EXIT.
081400 *                AVANCA WS-IND-LIN EM 1.
081500      ADD 1 TO WS-IND-LIN.
081600 *                AVANCA WS-IX-CONFIRMA EM 1.
081700      ADD 1 TO WS-IX-CONFIRMA.
081800 *                DESVIA PARA P3-CONFIRMA-TABELA-PADRAO-010.
081900      GO TO P3-CONFIRMA-TABELA-PADRAO-010.
082000  P3-CONFIRMA-TABELA-PADRAO-EXIT.
082100 *                COPIA O VALOR PARA WS-IX-INICIO-BLOCO.
082200      MOVE WS-IX-INICIO-BLOCO TO WS-IX-VARRE.
082300      EXIT.
082400 
082500 *                *** ACHA O FIM DO BLOCO CORRENTE: VAI ATE A LINHA ***
082600 *                *** ANTERIOR AO PROXIMO NOME DE TABELA CONHECIDO  ***
082700 *                *** OU ATE O FIM DO EXTRATO CARREGADO             ***
082800  P3-ACHA-FIM-BLOCO.
082900 *                COPIA O VALOR PARA WS-IX-INICIO-BLOCO.
083000      MOVE WS-IX-INICIO-BLOCO TO WS-IX-PROX.
083100 *                AVANCA WS-IX-PROX EM 1.
083200      ADD 1 TO WS-IX-PROX.
083300 *                O BLOCO NAO TEM MARCADOR DE FIM EXPLICITO NA         ***
083400 *                PLANILHA - TERMINA ONDE O PROXIMO NOME CONHECIDO     ***
083500 *                APARECER, OU NO FIM DO EXTRATO CARREGADO.            ***
083600  P3-ACHA-FIM-BLOCO-010.
083700 *                CONFERE WS-IX-PROX ANTES DE SEGUIR.
083800      IF WS-IX-PROX > WS-QT-LINHAS
083900          MOVE WS-QT-LINHAS TO WS-IX-FIM-BLOCO
084000          GO TO P3-ACHA-FIM-BLOCO-SAI.
084100 *                COPIA O VALOR PARA WS-IX-PROX.
084200      MOVE WS-IX-PROX TO WS-IX-VARRE.
084300 *                CHAMA P3-JUNTA-LINHA.
084400      PERFORM P3-JUNTA-LINHA.
084500 *                CHAMA P3-ACHA-NOME-TABELA.
084600      PERFORM P3-ACHA-NOME-TABELA
084700          THRU P3-ACHA-NOME-TABELA-EXIT.
084800 *                CONFERE WS-IX-NOME-TAB ANTES DE SEGUIR.
084900      IF WS-IX-NOME-TAB NOT = ZERO
085000          COMPUTE WS-IX-FIM-BLOCO = WS-IX-PROX - 1
085100          GO TO P3-ACHA-FIM-BLOCO-SAI.
085200 *                AVANCA WS-IX-PROX EM 1.
085300      ADD 1 TO WS-IX-PROX.
085400 *                DESVIA PARA P3-ACHA-FIM-BLOCO-010.
085500      GO TO P3-ACHA-FIM-BLOCO-010.
085600  P3-ACHA-FIM-BLOCO-SAI.
085700 *                COPIA O VALOR PARA WS-IX-INICIO-BLOCO.
085800      MOVE WS-IX-INICIO-BLOCO TO WS-IX-VARRE.
085900 *                CHAMA P3-MARCA-BLOCO.
086000      PERFORM P3-MARCA-BLOCO
086100          THRU P3-MARCA-BLOCO-EXIT.
086200  P3-ACHA-FIM-BLOCO-EXIT.
086300      EXIT.
086400 
086500 *                *** MARCA TODAS AS LINHAS DO BLOCO COMO JA        ***
086600 *                *** ATRIBUIDAS, PARA NAO SEREM VARRIDAS DE NOVO   ***
086700  P3-MARCA-BLOCO.
086800 *                COPIA O VALOR PARA WS-IX-INICIO-BLOCO.
086900      MOVE WS-IX-INICIO-BLOCO TO WS-IX-PROX.
087000  P3-MARCA-BLOCO-010.
087100 *                CONFERE WS-IX-PROX ANTES DE SEGUIR.
087200      IF WS-IX-PROX > WS-IX-FIM-BLOCO
087300          GO TO P3-MARCA-BLOCO-EXIT.
087400 *                POSICIONA O INDICE.
087500      SET IX-EXT TO WS-IX-PROX.
087600 *                COPIA O VALOR PARA WS-LINHA-ATRIBUIDA.
087700      MOVE "S" TO WS-LINHA-ATRIBUIDA (IX-EXT).
087800 *                AVANCA WS-IX-PROX EM 1.
087900      ADD 1 TO WS-IX-PROX.
088000 *                DESVIA PARA P3-MARCA-BLOCO-010.
088100      GO TO P3-MARCA-BLOCO-010.
088200  P3-MARCA-BLOCO-EXIT.
088300      EXIT.
088400 
088500 *                *** PARSER DE TABELA PADRAO: ACHA O CABECALHO,   ***
088600 *                *** MONTA O MAPA DE COLUNAS, PROCESSA AS LINHAS  ***
088700 *                *** DE DETALHE ATE A LINHA DE TOTAL              ***
088800  P4-TABELA-PADRAO.
088900 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
089000      MOVE ZERO TO WS-SOMA-INVESTIDO.
089100 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
089200      MOVE ZERO TO WS-SOMA-ATUAL.
089300 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
089400      MOVE ZERO TO WS-RETORNO-PCT.
089500 *                CHAMA P4-ACHA-CABECALHO.
089600      PERFORM P4-ACHA-CABECALHO
089700          THRU P4-ACHA-CABECALHO-EXIT.
089800 *                CONFERE WS-IX-HEADER ANTES DE SEGUIR.
089900      IF WS-IX-HEADER = ZERO
090000          GO TO P4-TABELA-PADRAO-EXIT.
090100 *                CHAMA P4-MONTA-MAPA-COLUNA.
090200      PERFORM P4-MONTA-MAPA-COLUNA
090300          THRU P4-MONTA-MAPA-COLUNA-EXIT.
090400 *                COPIA O VALOR PARA WS-IX-HEADER.
090500      MOVE WS-IX-HEADER TO WS-IX-LINHA.
090600 *                AVANCA WS-IX-LINHA EM 1.
090700      ADD 1 TO WS-IX-LINHA.
090800  P4-TABELA-PADRAO-010.
090900 *                CONFERE WS-IX-LINHA ANTES DE SEGUIR.
091000      IF WS-IX-LINHA > WS-IX-FIM-BLOCO
091100          GO TO P4-FECHA-TABELA.
091200 *                POSICIONA O INDICE.
091300      SET IX-EXT TO WS-IX-LINHA.
091400 *                COPIA O VALOR PARA WS-IX-LINHA.
091500      MOVE WS-IX-LINHA TO WS-IX-VARRE.
091600 *                CHAMA P3-JUNTA-LINHA.
091700      PERFORM P3-JUNTA-LINHA.
091800 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
091900      MOVE ZERO TO WS-CONT-ACHOU.
092000 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
092100      INSPECT WS-LINHA-JUNTA TALLYING WS-CONT-ACHOU FOR ALL "TOTAL".
092200 *                CONFERE WS-CONT-ACHOU ANTES DE SEGUIR.
092300      IF WS-CONT-ACHOU > ZERO
092400          PERFORM P4-CAPTURA-TOTAL
092500              THRU P4-CAPTURA-TOTAL-EXIT
092600          GO TO P4-FECHA-TABELA.
092700 *                CONFERE WS-CEL-EXT ANTES DE SEGUIR.
092800      IF WS-CEL-EXT (WS-IX-LINHA, 3) = SPACES
092900          ADD 1 TO WS-IX-LINHA
093000          GO TO P4-TABELA-PADRAO-010.
093100 *                CHAMA P4-PROCESSA-DETALHE.
093200      PERFORM P4-PROCESSA-DETALHE
093300          THRU P4-PROCESSA-DETALHE-EXIT.
093400 *                AVANCA WS-IX-LINHA EM 1.
093500      ADD 1 TO WS-IX-LINHA.
093600 *                DESVIA PARA P4-TABELA-PADRAO-010.
093700      GO TO P4-TABELA-PADRAO-010.
093800  P4-FECHA-TABELA.
093900 *                *** RETURN-PCT SO E CALCULADO QUANDO O VALOR     ***
094000 *                *** INVESTIDO SOMADO NAO E ZERO                  ***
094100      IF WS-SOMA-INVESTIDO NOT = ZERO
094200          COMPUTE WS-RETORNO-PCT ROUNDED =
094300              ((WS-SOMA-ATUAL - WS-SOMA-INVESTIDO) /
094400                WS-SOMA-INVESTIDO) * 100.
094500 *                COPIA O VALOR PARA WS-TABKEY-ATUAL.
094600      MOVE WS-TABKEY-ATUAL       TO TABKEY-TOT.
094700 *                COPIA O VALOR PARA WS-SOMA-INVESTIDO.
094800      MOVE WS-SOMA-INVESTIDO     TO SOMA-INVEST-TOT.
094900 *                COPIA O VALOR PARA WS-SOMA-ATUAL.
095000      MOVE WS-SOMA-ATUAL         TO SOMA-ATUAL-TOT.
095100 *                COPIA O VALOR PARA WS-RETORNO-PCT.
095200      MOVE WS-RETORNO-PCT        TO RETORNO-PCT-TOT.
095300 *                LIMPA O CAMPO ANTES DE PREENCHER DE NOVO.
095400      MOVE SPACES TO FILLER OF REG-TOTAL.
095500 *                GRAVA O REGISTRO REG-TOTAL NO ARQUIVO DE SAIDA.
095600      WRITE REG-TOTAL.
095700  P4-TABELA-PADRAO-EXIT.
095800      EXIT.
095900 
096000 *                *** ACHA A PRIMEIRA LINHA DO BLOCO QUE TRAZ       ***
096100 *                *** "TICKER" E "QTD" - ESSA E O CABECALHO         ***
096200  P4-ACHA-CABECALHO.
096300 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
096400      MOVE ZERO TO WS-IX-HEADER.
096500 *                COPIA O VALOR PARA WS-IX-INICIO-BLOCO.
096600      MOVE WS-IX-INICIO-BLOCO TO WS-IX-LINHA.
096700 *                MESMA REGRA DE P3-CONFIRMA-TABELA-PADRAO, SO QUE     ***
096800 *                AQUI A PROCURA AVANCA LINHA A LINHA DENTRO DO BLOCO  ***
096900 *                JA DELIMITADO, EM VEZ DE PARAR NAS 3 PRIMEIRAS.      ***
097000  P4-ACHA-CABECALHO-010.
097100 *                CONFERE WS-IX-LINHA ANTES DE SEGUIR.
097200      IF WS-IX-LINHA > WS-IX-FIM-BLOCO
097300          GO TO P4-ACHA-CABECALHO-EXIT.
097400 *                COPIA O VALOR PARA WS-IX-LINHA.
097500      MOVE WS-IX-LINHA TO WS-IX-VARRE.
097600 *                CHAMA P3-JUNTA-LINHA.
097700      PERFORM P3-JUNTA-LINHA.
097800 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
097900      MOVE ZERO TO WS-CONT-ACHOU.
098000 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
098100      INSPECT WS-LINHA-JUNTA TALLYING WS-CONT-ACHOU FOR ALL "TICKER".
098200 *                CONFERE WS-CONT-ACHOU ANTES DE SEGUIR.
098300      IF WS-CONT-ACHOU = ZERO
098400          ADD 1 TO WS-IX-LINHA
098500          GO TO P4-ACHA-CABECALHO-010.
098600 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
098700      MOVE ZERO TO WS-CONT-ACHOU.
098800 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
098900      INSPECT WS-LINHA-JUNTA TALLYING WS-CONT-ACHOU FOR ALL "QTD".
099000 *                CONFERE WS-CONT-ACHOU ANTES DE SEGUIR.
099100      IF WS-CONT-ACHOU = ZERO
099200          ADD 1 TO WS-IX-LINHA
099300          GO TO P4-ACHA-CABECALHO-010.
099400 *                ACHOU AS DUAS PALAVRAS NA MESMA LINHA JUNTADA - ESSA ***
099500 *                LINHA E O CABECALHO DA TABELA PADRAO.                ***
099600      MOVE WS-IX-LINHA TO WS-IX-HEADER.
099700  P4-ACHA-CABECALHO-EXIT.
099800      EXIT.
099900 
100000 *                *** MONTA O MAPA DE COLUNAS: LIMPA CADA CELULA    ***
100100 *                *** DO CABECALHO (P6-LIMPA-NOME-COLUNA) E GUARDA  ***
100200 *                *** A POSICAO (1-12) ONDE CADA CAMPO FOI ACHADO   ***
100300  P4-MONTA-MAPA-COLUNA.
100400 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
100500      MOVE ZERO TO WS-COL-TICKER  WS-COL-SUBSETOR  WS-COL-QTD.
100600 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
100700      MOVE ZERO TO WS-COL-PRECO-MEDIO  WS-COL-PRECO-ATUAL.
100800 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
100900      MOVE ZERO TO WS-COL-VALOR-INVEST WS-COL-VALOR-ATUAL.
101000 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
101100      MOVE ZERO TO WS-COL-RESULTADO WS-COL-PCT-CARTEIRA WS-COL-ONDE.
101200 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
101300      MOVE 1 TO WS-IX-CEL.
101400 *                PERCORRE AS 12 CELULAS DA LINHA DE CABECALHO E GUARDA **
101500 *                EM WS-COL-xxx A POSICAO (1-12) ONDE CADA NOME DE     ***
101600 *                CAMPO FOI ACHADO, DEPOIS DE LIMPO PELA P6-LIMPA-NOME- **
101700 *                COLUNA - SE A PLANILHA MUDAR A ORDEM DAS COLUNAS ISSO **
101800 *                NAO QUEBRA O PROGRAMA, POIS O MAPEAMENTO E POR NOME. ***
101900  P4-MONTA-MAPA-COLUNA-010.
102000 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
102100      IF WS-IX-CEL > 12
102200          GO TO P4-MONTA-MAPA-COLUNA-EXIT.
102300 *                CONFERE WS-CEL-EXT ANTES DE SEGUIR.
102400      IF WS-CEL-EXT (WS-IX-HEADER, WS-IX-CEL) = SPACES
102500          ADD 1 TO WS-IX-CEL
102600          GO TO P4-MONTA-MAPA-COLUNA-010.
102700 *                COPIA O VALOR PARA WS-CEL-EXT.
102800      MOVE WS-CEL-EXT (WS-IX-HEADER, WS-IX-CEL) TO WS-TEXTO-LIMPO.
102900 *                CHAMA P6-LIMPA-NOME-COLUNA.
103000      PERFORM P6-LIMPA-NOME-COLUNA
103100          THRU P6-LIMPA-NOME-COLUNA-EXIT.
103200 *                CONFERE WS-COL-LIMPO ANTES DE SEGUIR.
103300      IF WS-COL-LIMPO (1:6) = "TICKER"
103400          MOVE WS-IX-CEL TO WS-COL-TICKER.
103500 *                CONFERE WS-COL-LIMPO ANTES DE SEGUIR.
103600      IF WS-COL-LIMPO (1:8) = "SUBSETOR"
103700          MOVE WS-IX-CEL TO WS-COL-SUBSETOR.
103800 *                CONFERE WS-COL-LIMPO ANTES DE SEGUIR.
103900      IF WS-COL-LIMPO (1:3) = "QTD"
104000          MOVE WS-IX-CEL TO WS-COL-QTD.
104100 *                CONFERE WS-COL-LIMPO ANTES DE SEGUIR.
104200      IF WS-COL-LIMPO (1:12) = "PRECO_MEDIO_"
104300          OR WS-COL-LIMPO (1:11) = "PRECO_MEDIO"
104400          MOVE WS-IX-CEL TO WS-COL-PRECO-MEDIO.
104500 *                CONFERE WS-COL-LIMPO ANTES DE SEGUIR.
104600      IF WS-COL-LIMPO (1:12) = "PRECO_ATUAL_"
104700          OR WS-COL-LIMPO (1:11) = "PRECO_ATUAL"
104800          MOVE WS-IX-CEL TO WS-COL-PRECO-ATUAL.
104900 *                CONFERE WS-COL-LIMPO ANTES DE SEGUIR.
105000      IF WS-COL-LIMPO (1:15) = "VALOR_INVESTIDO"
105100          MOVE WS-IX-CEL TO WS-COL-VALOR-INVEST.
105200 *                CONFERE WS-COL-LIMPO ANTES DE SEGUIR.
105300      IF WS-COL-LIMPO (1:11) = "VALOR_ATUAL"
105400          MOVE WS-IX-CEL TO WS-COL-VALOR-ATUAL.
105500 *                CONFERE WS-COL-LIMPO ANTES DE SEGUIR.
105600      IF WS-COL-LIMPO (1:10) = "RESULTADO_"
105700          OR WS-COL-LIMPO (1:9) = "RESULTADO"
105800          MOVE WS-IX-CEL TO WS-COL-RESULTADO.
105900 *                A PLANILHA TANTO USA "% CARTEIRA" (QUE A P6-LIMPA-   ***
106000 *                NOME-COLUNA DEVE TRANSFORMAR EM "PCT_CARTEIRA") COMO ***
106100 *                SO "CARTEIRA" OU "CARTEIRA_..." - OS TRES PREFIXOS   ***
106200 *                SAO TESTADOS AQUI PARA COBRIR QUALQUER UMA DAS       ***
106300 *                VARIANTES VISTAS NOS EXTRATOS JA RECEBIDOS.          ***
106400      IF WS-COL-LIMPO (1:9) = "CARTEIRA_"
106500          OR WS-COL-LIMPO (1:8) = "CARTEIRA"
106600          OR WS-COL-LIMPO (1:4) = "PCT_"
106700          MOVE WS-IX-CEL TO WS-COL-PCT-CARTEIRA.
106800 *                CONFERE WS-COL-LIMPO ANTES DE SEGUIR.
106900      IF WS-COL-LIMPO (1:4) = "ONDE"
107000          MOVE WS-IX-CEL TO WS-COL-ONDE.
107100 *                AVANCA WS-IX-CEL EM 1.
107200      ADD 1 TO WS-IX-CEL.
107300 *                DESVIA PARA P4-MONTA-MAPA-COLUNA-010.
107400      GO TO P4-MONTA-MAPA-COLUNA-010.
107500  P4-MONTA-MAPA-COLUNA-EXIT.
107600      EXIT.
107700 
107800 *                *** PROCESSA UMA LINHA DE DETALHE, APLICANDO A    ***
107900 *                *** REGRA DE DESVIO DE NOME E AS CONVERSOES DE    ***
108000 *                *** MOEDA E PERCENTUAL CONFORME O MAPA DE COLUNA  ***
108100  P4-PROCESSA-DETALHE.
108200 *                LIMPA O CAMPO ANTES DE PREENCHER DE NOVO.
108300      MOVE SPACES TO REG-INVEST-DET.
108400 *                COPIA O VALOR PARA WS-TABKEY-ATUAL.
108500      MOVE WS-TABKEY-ATUAL              TO TABKEY-IVD.
108600 *                *** DESVIO DE NOME: O NOME DO ATIVO FICA UMA     ***
108700 *                *** CELULA A DIREITA DA PRIMEIRA COLUNA DO       ***
108800 *                *** CABECALHO, NAO NA COLUNA DO PROPRIO NOME     ***
108900      PERFORM P4-DESVIO-NOME.
109000 *                CADA CAMPO SO E MOVIDO/CONVERTIDO SE O MAPA DE       ***
109100 *                COLUNAS (P4-MONTA-MAPA-COLUNA) ACHOU A COLUNA - SE A ***
109200 *                TABELA NAO TROUXE, POR EXEMPLO, "SUBSETOR", O CAMPO  ***
109300 *                FICA EM BRANCO/ZERO NO REGISTRO DE SAIDA, SEM ERRO.  ***
109400      IF WS-COL-TICKER NOT = ZERO
109500          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-COL-TICKER) TO TICKER-IVD.
109600 *                CONFERE WS-COL-SUBSETOR ANTES DE SEGUIR.
109700      IF WS-COL-SUBSETOR NOT = ZERO
109800          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-COL-SUBSETOR)
109900              TO SUBSETOR-IVD.
110000 *                CONFERE WS-COL-ONDE ANTES DE SEGUIR.
110100      IF WS-COL-ONDE NOT = ZERO
110200          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-COL-ONDE) TO ONDE-IVD.
110300 *                QUANTIDADE USA A ROTINA DE 5 DECIMAIS (P7-CONVERTE-  ***
110400 *                MOEDA-QTD), NAO A DE 2 DECIMAIS USADA NOS CAMPOS EM  ***
110500 *                R$/US$ QUE VEM DEPOIS.                               ***
110600      IF WS-COL-QTD NOT = ZERO
110700          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-COL-QTD) TO WS-MOEDA-ENTRADA
110800          PERFORM P7-CONVERTE-MOEDA-QTD
110900              THRU P7-CONVERTE-MOEDA-QTD-EXIT
111000          MOVE WS-MOEDA-QTD-NUM TO QTD-IVD.
111100 *                CONFERE WS-COL-PRECO-MEDIO ANTES DE SEGUIR.
111200      IF WS-COL-PRECO-MEDIO NOT = ZERO
111300          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-COL-PRECO-MEDIO)
111400              TO WS-MOEDA-ENTRADA
111500          PERFORM P7-CONVERTE-MOEDA
111600              THRU P7-CONVERTE-MOEDA-EXIT
111700          MOVE WS-MOEDA-NUM TO PRECO-MEDIO-IVD.
111800 *                CONFERE WS-COL-PRECO-ATUAL ANTES DE SEGUIR.
111900      IF WS-COL-PRECO-ATUAL NOT = ZERO
112000          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-COL-PRECO-ATUAL)
112100              TO WS-MOEDA-ENTRADA
112200          PERFORM P7-CONVERTE-MOEDA
112300              THRU P7-CONVERTE-MOEDA-EXIT
112400          MOVE WS-MOEDA-NUM TO PRECO-ATUAL-IVD.
112500 *                VALOR-INVESTIDO E VALOR-ATUAL SAO SOMADOS NOS        ***
112600 *                ACUMULADORES DA TABELA (WS-SOMA-INVESTIDO/ATUAL), QUE **
112700 *                O P4-FECHA-TABELA USA DEPOIS PARA O RETURN-PCT E PARA **
112800 *                CONFERIR CONTRA A LINHA DE TOTAL DA PROPRIA PLANILHA. **
112900      IF WS-COL-VALOR-INVEST NOT = ZERO
113000          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-COL-VALOR-INVEST)
113100              TO WS-MOEDA-ENTRADA
113200          PERFORM P7-CONVERTE-MOEDA
113300              THRU P7-CONVERTE-MOEDA-EXIT
113400          MOVE WS-MOEDA-NUM TO VALOR-INVEST-IVD
113500          ADD WS-MOEDA-NUM TO WS-SOMA-INVESTIDO.
113600 *                CONFERE WS-COL-VALOR-ATUAL ANTES DE SEGUIR.
113700      IF WS-COL-VALOR-ATUAL NOT = ZERO
113800          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-COL-VALOR-ATUAL)
113900              TO WS-MOEDA-ENTRADA
114000          PERFORM P7-CONVERTE-MOEDA
114100              THRU P7-CONVERTE-MOEDA-EXIT
114200          MOVE WS-MOEDA-NUM TO VALOR-ATUAL-IVD
114300          ADD WS-MOEDA-NUM TO WS-SOMA-ATUAL.
114400 *                CONFERE WS-COL-RESULTADO ANTES DE SEGUIR.
114500      IF WS-COL-RESULTADO NOT = ZERO
114600          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-COL-RESULTADO)
114700              TO WS-MOEDA-ENTRADA
114800          PERFORM P7-CONVERTE-MOEDA
114900              THRU P7-CONVERTE-MOEDA-EXIT
115000          MOVE WS-MOEDA-NUM TO RESULTADO-IVD.
115100 *                PERCENTUAL DA CARTEIRA USA A ROTINA DE PERCENTUAL    ***
115200 *                (P8), NAO A DE MOEDA - CAMPO DE ENTRADA SEPARADO     ***
115300 *                (WS-PCT-ENTRADA) PARA NAO MISTURAR COM WS-MOEDA-     ***
115400 *                ENTRADA, QUE ESTA SENDO USADO PELOS CAMPOS ANTERIORES. *
115500      IF WS-COL-PCT-CARTEIRA NOT = ZERO
115600          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-COL-PCT-CARTEIRA)
115700              TO WS-PCT-ENTRADA
115800          PERFORM P8-CONVERTE-PERCENTUAL
115900              THRU P8-CONVERTE-PERCENTUAL-EXIT
116000          MOVE WS-PCT-NUM TO PCT-CARTEIRA-IVD.
116100 *                GRAVA O REGISTRO REG-INVEST-DET NO ARQUIVO DE SAIDA.
116200      WRITE REG-INVEST-DET.
116300  P4-PROCESSA-DETALHE-EXIT.
116400      EXIT.
116500 
116600 *                *** O NOME DO ATIVO E SEMPRE A CELULA 3 (UMA     ***
116700 *                *** CELULA A DIREITA DA PRIMEIRA COLUNA USADA    ***
116800 *                *** NO CABECALHO, QUE E A CELULA 2 - TICKER/NOME)***
116900  P4-DESVIO-NOME.
117000 *                COPIA O VALOR PARA WS-CEL-EXT.
117100      MOVE WS-CEL-EXT (WS-IX-LINHA, 3) TO NOME-ATIVO-IVD.
117200  P4-DESVIO-NOME-EXIT.
117300      EXIT.
117400 
117500 *                *** CAPTURA A LINHA DE TOTAL DA TABELA PADRAO:   ***
117600 *                *** ROTULO (1A CELULA COMECANDO COM "TOTAL") E   ***
117700 *                *** AS DUAS PRIMEIRAS CELULAS COM $/R$           ***
117800  P4-CAPTURA-TOTAL.
117900 *                LIMPA O CAMPO ANTES DE PREENCHER DE NOVO.
118000      MOVE SPACES TO ROTULO-TOT.
118100 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
118200      MOVE ZERO TO TOTAL-INVEST-TOT.
118300 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
118400      MOVE ZERO TO TOTAL-ATUAL-TOT.
118500 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
118600      MOVE 1 TO WS-IX-CEL.
118700 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
118800      MOVE ZERO TO WS-IND-LIN.
118900  P4-CAPTURA-TOTAL-010.
119000 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
119100      IF WS-IX-CEL > 12
119200          GO TO P4-CAPTURA-TOTAL-EXIT.
119300 *                CONFERE WS-CEL-EXT ANTES DE SEGUIR.
119400      IF WS-CEL-EXT (WS-IX-LINHA, WS-IX-CEL) = SPACES
119500          ADD 1 TO WS-IX-CEL
119600          GO TO P4-CAPTURA-TOTAL-010.
119700 *                O ROTULO E A PRIMEIRA CELULA NAO BRANCA DA LINHA     ***
119800 *                (NORMALMENTE "TOTAL" OU "TOTAL DA CARTEIRA") E FICA  ***
119900 *                GUARDADO SO NA PRIMEIRA VEZ QUE ENTRA NESTE PASSO.   ***
120000      IF ROTULO-TOT = SPACES
120100          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-IX-CEL) TO ROTULO-TOT.
120200 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
120300      MOVE ZERO TO WS-CONT-ACHOU.
120400 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
120500      INSPECT WS-CEL-EXT (WS-IX-LINHA, WS-IX-CEL)
120600          TALLYING WS-CONT-ACHOU FOR ALL "$".
120700 *                A LINHA DE TOTAL SO TRAZ DUAS CELULAS EM MOEDA - A   ***
120800 *                PRIMEIRA ACHADA E O TOTAL INVESTIDO, A SEGUNDA E O   ***
120900 *                TOTAL ATUAL; WS-IND-LIN CONTA QUANTAS JA VIERAM.     ***
121000      IF WS-CONT-ACHOU > ZERO
121100          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-IX-CEL) TO WS-MOEDA-ENTRADA
121200          PERFORM P7-CONVERTE-MOEDA
121300              THRU P7-CONVERTE-MOEDA-EXIT
121400          IF WS-IND-LIN = ZERO
121500              MOVE WS-MOEDA-NUM TO TOTAL-INVEST-TOT
121600              ADD 1 TO WS-IND-LIN
121700          ELSE
121800              MOVE WS-MOEDA-NUM TO TOTAL-ATUAL-TOT.
121900 *                AVANCA WS-IX-CEL EM 1.
122000      ADD 1 TO WS-IX-CEL.
122100 *                DESVIA PARA P4-CAPTURA-TOTAL-010.
122200      GO TO P4-CAPTURA-TOTAL-010.
122300  P4-CAPTURA-TOTAL-EXIT.
122400      EXIT.
122500 
122600 *                *** SPLITTER DE RENDA FIXA BRASIL: PARTE O BLOCO  ***
122700 *                *** EM CURTO/MEDIO/LONGO PRAZO, CADA UM FECHADO   ***
122800 *                *** POR UMA LINHA "TOTAL ...", E CAPTURA O TOTAL  ***
122900 *                *** GERAL (RENDA FIXA)                            ***
123000  P5-RENDA-FIXA-BRASIL.
123100 *                COPIA O VALOR PARA WS-IX-INICIO-BLOCO.
123200      MOVE WS-IX-INICIO-BLOCO TO WS-IX-HEADER.
123300 *                CHAMA P5-ACHA-CABECALHO-GENERICO.
123400      PERFORM P5-ACHA-CABECALHO-GENERICO
123500          THRU P5-ACHA-CABECALHO-GENERICO-EXIT.
123600 *                COPIA O VALOR PARA WS-IX-INICIO-BLOCO.
123700      MOVE WS-IX-INICIO-BLOCO TO WS-ULTIMO-TOTAL.
123800 *                SE NAO ACHOU UM CABECALHO GENERICO, A VARREDURA DE   ***
123900 *                LINHAS DE DETALHE COMECA LOGO APOS O ROTULO DO BLOCO ***
124000 *                (WS-IX-INICIO-BLOCO); SE ACHOU, COMECA DEPOIS DELE.  ***
124100      IF WS-IX-HEADER NOT = ZERO
124200          MOVE WS-IX-HEADER TO WS-ULTIMO-TOTAL.
124300 *                COPIA O VALOR PARA WS-ULTIMO-TOTAL.
124400      MOVE WS-ULTIMO-TOTAL TO WS-IX-LINHA.
124500 *                AVANCA WS-IX-LINHA EM 1.
124600      ADD 1 TO WS-IX-LINHA.
124700 *                O BLOCO DE RENDA FIXA BRASIL PODE TRAZER 1 A 4 LINHAS **
124800 *                "TOTAL ..." (CURTO/MEDIO/LONGO PRAZO E O TOTAL       ***
124900 *                GERAL) - CADA VEZ QUE UMA E ACHADA, P5-FECHA-BLOCO-  ***
125000 *                RFB GRAVA O DETALHE DESDE O ULTIMO TOTAL E O PROPRIO ***
125100 *                TOTAL, E A VARREDURA CONTINUA A PARTIR DELA.         ***
125200  P5-RENDA-FIXA-BRASIL-010.
125300 *                CONFERE WS-IX-LINHA ANTES DE SEGUIR.
125400      IF WS-IX-LINHA > WS-IX-FIM-BLOCO
125500          GO TO P5-RENDA-FIXA-BRASIL-EXIT.
125600 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
125700      MOVE ZERO TO WS-CONT-ACHOU.
125800 *                COPIA O VALOR PARA WS-CEL-EXT.
125900      MOVE WS-CEL-EXT (WS-IX-LINHA, 1) TO WS-TEXTO-NORM-X.
126000 *                CHAMA P6-NORMALIZA-TEXTO.
126100      PERFORM P6-NORMALIZA-TEXTO.
126200 *                COPIA O VALOR PARA WS-IX-LINHA.
126300      MOVE WS-IX-LINHA TO WS-IX-VARRE.
126400 *                CHAMA P3-JUNTA-LINHA.
126500      PERFORM P3-JUNTA-LINHA.
126600 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
126700      INSPECT WS-LINHA-JUNTA TALLYING WS-CONT-ACHOU FOR ALL "TOTAL".
126800 *                CONFERE WS-CONT-ACHOU ANTES DE SEGUIR.
126900      IF WS-CONT-ACHOU = ZERO
127000          ADD 1 TO WS-IX-LINHA
127100          GO TO P5-RENDA-FIXA-BRASIL-010.
127200 *                *** LINHA DE TOTAL ACHADA - CLASSIFICA O ROTULO  ***
127300      PERFORM P5-CLASSIFICA-TOTAL
127400          THRU P5-CLASSIFICA-TOTAL-EXIT.
127500 *                CHAMA P5-FECHA-BLOCO-RFB.
127600      PERFORM P5-FECHA-BLOCO-RFB
127700          THRU P5-FECHA-BLOCO-RFB-EXIT.
127800 *                COPIA O VALOR PARA WS-IX-LINHA.
127900      MOVE WS-IX-LINHA TO WS-ULTIMO-TOTAL.
128000 *                AVANCA WS-IX-LINHA EM 1.
128100      ADD 1 TO WS-IX-LINHA.
128200 *                DESVIA PARA P5-RENDA-FIXA-BRASIL-010.
128300      GO TO P5-RENDA-FIXA-BRASIL-010.
128400  P5-RENDA-FIXA-BRASIL-EXIT.
128500      EXIT.
128600 
128700 *                *** CABECALHO GENERICO DO BLOCO RFB: PRIMEIRA     ***
128800 *                *** LINHA COM 3 OU MAIS CELULAS NAO-BRANCAS E UMA ***
128900 *                *** PALAVRA-CHAVE DE CABECALHO (NOME/TICKER/      ***
129000 *                *** VALOR/QUANTIDADE/TAXA/TIPO)                    ***
129100  P5-ACHA-CABECALHO-GENERICO.
129200 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
129300      MOVE ZERO TO WS-IX-HEADER.
129400 *                COPIA O VALOR PARA WS-IX-INICIO-BLOCO.
129500      MOVE WS-IX-INICIO-BLOCO TO WS-IX-LINHA.
129600  P5-ACHA-CABECALHO-GENERICO-010.
129700 *                CONFERE WS-IX-LINHA ANTES DE SEGUIR.
129800      IF WS-IX-LINHA > WS-IX-FIM-BLOCO
129900          GO TO P5-ACHA-CABECALHO-GENERICO-EXIT.
130000 *                COPIA O VALOR PARA WS-IX-LINHA.
130100      MOVE WS-IX-LINHA TO WS-IX-VARRE.
130200 *                CHAMA P3-JUNTA-LINHA.
130300      PERFORM P3-JUNTA-LINHA.
130400 *                CHAMA P5-CONTA-CELULAS-NAO-BRANCO.
130500      PERFORM P5-CONTA-CELULAS-NAO-BRANCO
130600          THRU P5-CONTA-CELULAS-NAO-BRANCO-EXIT.
130700 *                CONFERE WS-CONT-ACHOU ANTES DE SEGUIR.
130800      IF WS-CONT-ACHOU < 3
130900          ADD 1 TO WS-IX-LINHA
131000          GO TO P5-ACHA-CABECALHO-GENERICO-010.
131100 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
131200      MOVE ZERO TO WS-IND-LIN.
131300 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
131400      INSPECT WS-LINHA-JUNTA TALLYING WS-IND-LIN FOR ALL "NOME".
131500 *                CONFERE WS-IND-LIN ANTES DE SEGUIR.
131600      IF WS-IND-LIN = ZERO
131700          INSPECT WS-LINHA-JUNTA TALLYING WS-IND-LIN FOR ALL "TICKER".
131800 *                CONFERE WS-IND-LIN ANTES DE SEGUIR.
131900      IF WS-IND-LIN = ZERO
132000          INSPECT WS-LINHA-JUNTA TALLYING WS-IND-LIN FOR ALL "VALOR".
132100 *                CONFERE WS-IND-LIN ANTES DE SEGUIR.
132200      IF WS-IND-LIN = ZERO
132300          INSPECT WS-LINHA-JUNTA TALLYING WS-IND-LIN
132400              FOR ALL "QUANTIDADE".
132500 *                CONFERE WS-IND-LIN ANTES DE SEGUIR.
132600      IF WS-IND-LIN = ZERO
132700          INSPECT WS-LINHA-JUNTA TALLYING WS-IND-LIN FOR ALL "TAXA".
132800 *                CONFERE WS-IND-LIN ANTES DE SEGUIR.
132900      IF WS-IND-LIN = ZERO
133000          INSPECT WS-LINHA-JUNTA TALLYING WS-IND-LIN FOR ALL "TIPO".
133100 *                CONFERE WS-IND-LIN ANTES DE SEGUIR.
133200      IF WS-IND-LIN = ZERO
133300          ADD 1 TO WS-IX-LINHA
133400          GO TO P5-ACHA-CABECALHO-GENERICO-010.
133500 *                COPIA O VALOR PARA WS-IX-LINHA.
133600      MOVE WS-IX-LINHA TO WS-IX-HEADER.
133700  P5-ACHA-CABECALHO-GENERICO-EXIT.
133800      EXIT.
133900 
134000 *                *** CONTA QUANTAS DAS 12 CELULAS DA LINHA         ***
134100 *                *** WS-IX-LINHA NAO ESTAO EM BRANCO                ***
134200  P5-CONTA-CELULAS-NAO-BRANCO.
134300 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
134400      MOVE ZERO TO WS-CONT-ACHOU.
134500 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
134600      MOVE 1 TO WS-IX-CEL.
134700  P5-CONTA-CELULAS-NAO-BRANCO-010.
134800 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
134900      IF WS-IX-CEL > 12
135000          GO TO P5-CONTA-CELULAS-NAO-BRANCO-EXIT.
135100 *                CONFERE WS-CEL-EXT ANTES DE SEGUIR.
135200      IF WS-CEL-EXT (WS-IX-LINHA, WS-IX-CEL) NOT = SPACES
135300          ADD 1 TO WS-CONT-ACHOU.
135400 *                AVANCA WS-IX-CEL EM 1.
135500      ADD 1 TO WS-IX-CEL.
135600 *                DESVIA PARA P5-CONTA-CELULAS-NAO-BRANCO-010.
135700      GO TO P5-CONTA-CELULAS-NAO-BRANCO-010.
135800  P5-CONTA-CELULAS-NAO-BRANCO-EXIT.
135900      EXIT.
136000 
136100 *                *** CLASSIFICA O ROTULO DA LINHA DE TOTAL POR     ***
136200 *                *** SUBSTRING, EM ORDEM DE PRIORIDADE:            ***
136300 *                *** CURTO > MEDIO > LONGO > RENDA FIXA (GERAL)    ***
136400  P5-CLASSIFICA-TOTAL.
136500 *                COPIA O VALOR PARA WS-ROTULO-BLOCO-RFB.
136600      MOVE "TOTAL GERAL RENDA FIXA BR" TO WS-ROTULO-BLOCO-RFB.
136700 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
136800      MOVE ZERO TO WS-CONT-ACHOU.
136900 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
137000      INSPECT WS-LINHA-JUNTA TALLYING WS-CONT-ACHOU FOR ALL "CURTO".
137100 *                CONFERE WS-CONT-ACHOU ANTES DE SEGUIR.
137200      IF WS-CONT-ACHOU > ZERO
137300          MOVE "CURTO PRAZO" TO WS-ROTULO-BLOCO-RFB
137400          GO TO P5-CLASSIFICA-TOTAL-EXIT.
137500 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
137600      MOVE ZERO TO WS-CONT-ACHOU.
137700 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
137800      INSPECT WS-LINHA-JUNTA TALLYING WS-CONT-ACHOU FOR ALL "MEDIO".
137900 *                CONFERE WS-CONT-ACHOU ANTES DE SEGUIR.
138000      IF WS-CONT-ACHOU > ZERO
138100          MOVE "MEDIO PRAZO" TO WS-ROTULO-BLOCO-RFB
138200          GO TO P5-CLASSIFICA-TOTAL-EXIT.
138300 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
138400      MOVE ZERO TO WS-CONT-ACHOU.
138500 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
138600      INSPECT WS-LINHA-JUNTA TALLYING WS-CONT-ACHOU FOR ALL "LONGO".
138700 *                CONFERE WS-CONT-ACHOU ANTES DE SEGUIR.
138800      IF WS-CONT-ACHOU > ZERO
138900          MOVE "LONGO PRAZO" TO WS-ROTULO-BLOCO-RFB
139000          GO TO P5-CLASSIFICA-TOTAL-EXIT.
139100  P5-CLASSIFICA-TOTAL-EXIT.
139200      EXIT.
139300 
139400 *                *** FECHA UM BLOCO RFB: GRAVA O DETALHE DAS      ***
139500 *                *** LINHAS ENTRE O TOTAL ANTERIOR E ESTE, E O     ***
139600 *                *** TOTAL DO PROPRIO BLOCO (VALOR-ATUAL-RFB NA   ***
139700 *                *** PRIMEIRA CELULA COM $/R$)                     ***
139800  P5-FECHA-BLOCO-RFB.
139900 *                COPIA O VALOR PARA WS-ULTIMO-TOTAL.
140000      MOVE WS-ULTIMO-TOTAL TO WS-IX-PROX.
140100 *                AVANCA WS-IX-PROX EM 1.
140200      ADD 1 TO WS-IX-PROX.
140300 *                PERCORRE TODA LINHA ENTRE O TOTAL ANTERIOR (EXCLUSIVE) *
140400 *                E A LINHA DE TOTAL CORRENTE (EXCLUSIVE), GRAVANDO UM ***
140500 *                REG-RFB-DET PARA CADA TITULO ENCONTRADO.             ***
140600  P5-FECHA-BLOCO-RFB-010.
140700 *                CONFERE WS-IX-PROX ANTES DE SEGUIR.
140800      IF WS-IX-PROX >= WS-IX-LINHA
140900          GO TO P5-FECHA-BLOCO-RFB-020.
141000 *                LINHA TOTALMENTE EM BRANCO NAS DUAS PRIMEIRAS CELULAS **
141100 *                - ESPACAMENTO DA PLANILHA ENTRE TITULOS, NAO E TITULO. *
141200      IF WS-CEL-EXT (WS-IX-PROX, 1) = SPACES
141300          AND WS-CEL-EXT (WS-IX-PROX, 2) = SPACES
141400          ADD 1 TO WS-IX-PROX
141500          GO TO P5-FECHA-BLOCO-RFB-010.
141600 *                LIMPA O CAMPO ANTES DE PREENCHER DE NOVO.
141700      MOVE SPACES TO REG-RFB-DET.
141800 *                COPIA O VALOR PARA WS-ROTULO-BLOCO-RFB.
141900      MOVE WS-ROTULO-BLOCO-RFB         TO BLOCO-RFB.
142000 *                COPIA O VALOR PARA WS-CEL-EXT.
142100      MOVE WS-CEL-EXT (WS-IX-PROX, 2)  TO NOME-TITULO-RFB.
142200 *                COPIA O VALOR PARA WS-CEL-EXT.
142300      MOVE WS-CEL-EXT (WS-IX-PROX, 3)  TO CODIGO-TAXA-RFB.
142400 *                COPIA O VALOR PARA WS-CEL-EXT.
142500      MOVE WS-CEL-EXT (WS-IX-PROX, 4)  TO TIPO-RFB.
142600 *                COPIA O VALOR PARA WS-CEL-EXT.
142700      MOVE WS-CEL-EXT (WS-IX-PROX, 5)  TO QUANTIDADE-RFB.
142800 *                COPIA O VALOR PARA WS-CEL-EXT.
142900      MOVE WS-CEL-EXT (WS-IX-PROX, 6)  TO WS-MOEDA-ENTRADA.
143000 *                CHAMA P7-CONVERTE-MOEDA.
143100      PERFORM P7-CONVERTE-MOEDA
143200          THRU P7-CONVERTE-MOEDA-EXIT.
143300 *                COPIA O VALOR PARA WS-MOEDA-NUM.
143400      MOVE WS-MOEDA-NUM TO VALOR-ATUAL-RFB.
143500 *                COPIA O VALOR PARA WS-CEL-EXT.
143600      MOVE WS-CEL-EXT (WS-IX-PROX, 7)  TO WS-PCT-ENTRADA.
143700 *                CHAMA P8-CONVERTE-PERCENTUAL.
143800      PERFORM P8-CONVERTE-PERCENTUAL
143900          THRU P8-CONVERTE-PERCENTUAL-EXIT.
144000 *                COPIA O VALOR PARA WS-PCT-NUM.
144100      MOVE WS-PCT-NUM TO PCT-CARTEIRA-RFB.
144200 *                COPIA O VALOR PARA WS-CEL-EXT.
144300      MOVE WS-CEL-EXT (WS-IX-PROX, 8)  TO ONDE-RFB.
144400 *                GRAVA O REGISTRO REG-RFB-DET NO ARQUIVO DE SAIDA.
144500      WRITE REG-RFB-DET.
144600 *                AVANCA WS-IX-PROX EM 1.
144700      ADD 1 TO WS-IX-PROX.
144800 *                DESVIA PARA P5-FECHA-BLOCO-RFB-010.
144900      GO TO P5-FECHA-BLOCO-RFB-010.
145000  P5-FECHA-BLOCO-RFB-020.
145100 *                *** GRAVA O TOTAL DO BLOCO (OU O TOTAL GERAL)     ***
145200      MOVE SPACES TO REG-TOTAL.
145300 *                COPIA O VALOR PARA WS-ROTULO-BLOCO-RFB.
145400      MOVE WS-ROTULO-BLOCO-RFB      TO TABKEY-TOT.
145500 *                COPIA O VALOR PARA WS-ROTULO-BLOCO-RFB.
145600      MOVE WS-ROTULO-BLOCO-RFB      TO ROTULO-TOT.
145700 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
145800      MOVE 1 TO WS-IX-CEL.
145900 *                COPIA O VALOR PARA WS-ACHOU-TOTAL-RFB.
146000      MOVE "N" TO WS-ACHOU-TOTAL-RFB.
146100 *                A PRIMEIRA CELULA EM $/R$ DA PROPRIA LINHA DE TOTAL  ***
146200 *                E O VALOR DO BLOCO (OU O VALOR GERAL, NO CASO DO     ***
146300 *                TOTAL GERAL) - PARA DE PROCURAR NA PRIMEIRA QUE ACHAR. *
146400  P5-FECHA-BLOCO-RFB-030.
146500 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
146600      IF WS-IX-CEL > 12
146700          GO TO P5-FECHA-BLOCO-RFB-040.
146800 *                CONFERE ACHOU-TOTAL-RFB ANTES DE SEGUIR.
146900      IF ACHOU-TOTAL-RFB-88
147000          GO TO P5-FECHA-BLOCO-RFB-040.
147100 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
147200      MOVE ZERO TO WS-CONT-ACHOU.
147300 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
147400      INSPECT WS-CEL-EXT (WS-IX-LINHA, WS-IX-CEL)
147500          TALLYING WS-CONT-ACHOU FOR ALL "$".
147600 *                CONFERE WS-CONT-ACHOU ANTES DE SEGUIR.
147700      IF WS-CONT-ACHOU > ZERO
147800          MOVE WS-CEL-EXT (WS-IX-LINHA, WS-IX-CEL) TO WS-MOEDA-ENTRADA
147900          PERFORM P7-CONVERTE-MOEDA
148000              THRU P7-CONVERTE-MOEDA-EXIT
148100          MOVE WS-MOEDA-NUM TO TOTAL-ATUAL-TOT
148200          MOVE WS-MOEDA-NUM TO SOMA-ATUAL-TOT
148300          MOVE "S" TO WS-ACHOU-TOTAL-RFB.
148400 *                AVANCA WS-IX-CEL EM 1.
148500      ADD 1 TO WS-IX-CEL.
148600 *                DESVIA PARA P5-FECHA-BLOCO-RFB-030.
148700      GO TO P5-FECHA-BLOCO-RFB-030.
148800  P5-FECHA-BLOCO-RFB-040.
148900 *                GRAVA O REGISTRO REG-TOTAL NO ARQUIVO DE SAIDA.
149000      WRITE REG-TOTAL.
149100  P5-FECHA-BLOCO-RFB-EXIT.
149200      EXIT.
149300 
149400 *                *** NORMALIZA TEXTO: MAIUSCULAS, SEM ACENTOS,    ***
149500 *                *** ESPACOS MULTIPLOS VIRAM UM SO. USADO ANTES   ***
149600 *                *** DE QUALQUER COMPARACAO/BUSCA DE PALAVRA      ***
149700  P6-NORMALIZA-TEXTO.
149800 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
149900      INSPECT WS-TEXTO-NORM-X CONVERTING
150000          "abcdefghijklmnopqrstuvwxyz"
150100          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
150200 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
150300      INSPECT WS-TEXTO-NORM-X CONVERTING
150400          "ÁÀÂÃÄáàâãä" TO "AAAAAAAAAA".
150500 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
150600      INSPECT WS-TEXTO-NORM-X CONVERTING
150700          "ÉÈÊËéèêë"   TO "EEEEEEEE".
150800 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
150900      INSPECT WS-TEXTO-NORM-X CONVERTING
151000          "ÍÌÎÏíìîï"   TO "IIIIIIII".
151100 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
151200      INSPECT WS-TEXTO-NORM-X CONVERTING
151300          "ÓÒÔÕÖóòôõö" TO "OOOOOOOOOO".
151400 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
151500      INSPECT WS-TEXTO-NORM-X CONVERTING
151600          "ÚÙÛÜúùûü"   TO "UUUUUUUU".
151700 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
151800      INSPECT WS-TEXTO-NORM-X CONVERTING "ÇçÑñ" TO "CCNN".
151900 *                CHAMA P6-COLAPSA-ESPACOS.
152000      PERFORM P6-COLAPSA-ESPACOS
152100          THRU P6-COLAPSA-ESPACOS-EXIT.
152200  P6-NORMALIZA-TEXTO-EXIT.
152300      EXIT.
152400 
152500 *                *** COLAPSA ESPACOS MULTIPLOS (INTERNOS OU NO INICIO ***
152600 *                *** DA CELULA) EM UM SO, PARA QUE "RENDA  FIXA       ***
152700 *                *** BRASIL" (COM ESPACO DUPLO) CASE DO MESMO JEITO   ***
152800 *                *** QUE "RENDA FIXA BRASIL" NA COMPARACAO COM OS     ***
152900 *                *** NOMES DE TABELA - MESMA TECNICA DE VARREDURA     ***
153000 *                *** CARACTER-A-CARACTER DE P6-LIMPA-NOME-COLUNA      ***
153100  P6-COLAPSA-ESPACOS.
153200 *                LIMPA O CAMPO ANTES DE PREENCHER DE NOVO.
153300      MOVE SPACES TO WS-TEXTO-COLAPSADO-X.
153400 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
153500      MOVE 1 TO WS-IX-CEL.
153600 *                REINICIA WS-IX-PROX NA PRIMEIRA POSICAO.
153700      MOVE 1 TO WS-IX-PROX.
153800 *                UM ESPACO "ANTERIOR" FICTICIO NO INICIO EVITA QUE A
153900 *                CELULA SAIA COM UM ESPACO SOBRANDO NA FRENTE.
154000      MOVE "S" TO WS-ULTIMO-FOI-ESPACO.
154100  P6-COLAPSA-ESPACOS-010.
154200 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
154300      IF WS-IX-CEL > 200
154400          GO TO P6-COLAPSA-ESPACOS-EXIT.
154500      IF WS-TEXTO-NORM-C (WS-IX-CEL) = SPACE
154600          IF NOT ULTIMO-FOI-ESPACO-88
154700              MOVE SPACE TO WS-TEXTO-COLAPSADO-C (WS-IX-PROX)
154800              ADD 1 TO WS-IX-PROX
154900          END-IF
155000          MOVE "S" TO WS-ULTIMO-FOI-ESPACO
155100      ELSE
155200          MOVE WS-TEXTO-NORM-C (WS-IX-CEL)
155300              TO WS-TEXTO-COLAPSADO-C (WS-IX-PROX)
155400          ADD 1 TO WS-IX-PROX
155500          MOVE "N" TO WS-ULTIMO-FOI-ESPACO
155600      END-IF.
155700 *                AVANCA WS-IX-CEL EM 1.
155800      ADD 1 TO WS-IX-CEL.
155900 *                DESVIA PARA P6-COLAPSA-ESPACOS-010.
156000      GO TO P6-COLAPSA-ESPACOS-010.
156100  P6-COLAPSA-ESPACOS-EXIT.
156200 *                DEVOLVE O RESULTADO JA COLAPSADO PARA O CAMPO
156300 *                NORMAL, DE ONDE O CHAMADOR CONTINUA TRABALHANDO.
156400      MOVE WS-TEXTO-COLAPSADO-X TO WS-TEXTO-NORM-X.
156500      EXIT.
156600 
156700 *                *** LIMPA NOME DE COLUNA DO CABECALHO: NORMALIZA, ***
156800 *                *** TROCA ESPACO POR "_", "%" POR "PCT", TIRA O   ***
156900 *                *** QUE NAO FOR LETRA/DIGITO/"_"                  ***
157000  P6-LIMPA-NOME-COLUNA.
157100 *                COPIA O VALOR PARA WS-TEXTO-LIMPO.
157200      MOVE WS-TEXTO-LIMPO TO WS-TEXTO-NORM-X.
157300 *                CHAMA P6-NORMALIZA-TEXTO.
157400      PERFORM P6-NORMALIZA-TEXTO.
157500 *                *** CUIDADO (PGM-0357): NAO TROCAR "%" POR "P" -   ***
157600 *                *** "P" E LETRA VALIDA E CAIRIA NO RAMO A-Z DO      ***
157700 *                *** LACO ABAIXO, SEM NUNCA CHEGAR NO RAMO QUE       ***
157800 *                *** ESCREVE "PCT"; POR ISSO A MARCA PROVISORIA DO   ***
157900 *                *** "%" USA "~", QUE NAO E LETRA NEM DIGITO.        ***
158000      INSPECT WS-TEXTO-NORM-X CONVERTING "%" TO "~".
158100 *                LIMPA O CAMPO ANTES DE PREENCHER DE NOVO.
158200      MOVE SPACES TO WS-COL-LIMPO.
158300 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
158400      MOVE 1 TO WS-IX-CEL.
158500 *                REINICIA WS-IX-PROX NA PRIMEIRA POSICAO.
158600      MOVE 1 TO WS-IX-PROX.
158700  P6-LIMPA-NOME-COLUNA-010.
158800 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
158900      IF WS-IX-CEL > 20
159000          GO TO P6-LIMPA-NOME-COLUNA-EXIT.
159100 *                ESPACO SO GERA "_" SE JA EXISTE ALGUMA COISA ESCRITA ***
159200 *                ANTES (WS-IX-PROX > 1) - ISSO EVITA UM "_" SOBRANDO  ***
159300 *                NA FRENTE QUANDO O CABECALHO COMECA COM ESPACO.      ***
159400      IF WS-TEXTO-NORM-C (WS-IX-CEL) = SPACE
159500          IF WS-IX-PROX > 1
159600              MOVE "_" TO WS-COL-LIMPO (WS-IX-PROX:1)
159700              ADD 1 TO WS-IX-PROX
159800          END-IF
159900      ELSE
160000          IF (WS-TEXTO-NORM-C (WS-IX-CEL) >= "A" AND
160100              WS-TEXTO-NORM-C (WS-IX-CEL) <= "Z")
160200            OR (WS-TEXTO-NORM-C (WS-IX-CEL) >= "0" AND
160300                WS-TEXTO-NORM-C (WS-IX-CEL) <= "9")
160400              MOVE WS-TEXTO-NORM-C (WS-IX-CEL)
160500                  TO WS-COL-LIMPO (WS-IX-PROX:1)
160600              ADD 1 TO WS-IX-PROX
160700          ELSE
160800              IF WS-TEXTO-NORM-C (WS-IX-CEL) = "~"
160900                  MOVE "PCT" TO WS-COL-LIMPO (WS-IX-PROX:3)
161000                  ADD 3 TO WS-IX-PROX
161100              END-IF
161200          END-IF
161300      END-IF.
161400 *                AVANCA WS-IX-CEL EM 1.
161500      ADD 1 TO WS-IX-CEL.
161600 *                DESVIA PARA P6-LIMPA-NOME-COLUNA-010.
161700      GO TO P6-LIMPA-NOME-COLUNA-010.
161800  P6-LIMPA-NOME-COLUNA-EXIT.
161900 *                CONFERE WS-COL-LIMPO ANTES DE SEGUIR.
162000      IF WS-COL-LIMPO = SPACES
162100          MOVE "COL" TO WS-COL-LIMPO.
162200      EXIT.
162300 
162400 *                *** CONVERSAO DE MOEDA (CARGA): R$1.234,56 OU    ***
162500 *                *** $1,995.65 -> VALOR COM SINAL, 2 DECIMAIS,    ***
162600 *                *** TRUNCADO (NAO ARREDONDA)                     ***
162700  P7-CONVERTE-MOEDA.
162800 *                CHAMA P7-LIMPA-MOEDA.
162900      PERFORM P7-LIMPA-MOEDA
163000          THRU P7-LIMPA-MOEDA-EXIT.
163100 *                TESTA A CONDICAO ANTES DE SEGUIR.
163200      IF SEM-VALOR-88
163300          MOVE ZERO TO WS-MOEDA-NUM
163400          GO TO P7-CONVERTE-MOEDA-EXIT.
163500 *                CHAMA P7-TRUNCA-DECIMAL-02.
163600      PERFORM P7-TRUNCA-DECIMAL-02
163700          THRU P7-TRUNCA-DECIMAL-02-EXIT.
163800 *                CHAMA P7-JUSTIFICA-INTEIRO.
163900      PERFORM P7-JUSTIFICA-INTEIRO
164000          THRU P7-JUSTIFICA-INTEIRO-EXIT.
164100 *                CALCULA O VALOR A PARTIR DOS CAMPOS JA CONVERTIDOS.
164200      COMPUTE WS-MOEDA-NUM =
164300          WS-INT-EDITADO-9 + (WS-DEC-EDITADO-9 / 100).
164400 *                TESTA A CONDICAO ANTES DE SEGUIR.
164500      IF NEGATIVO-88
164600          COMPUTE WS-MOEDA-NUM = WS-MOEDA-NUM * -1.
164700  P7-CONVERTE-MOEDA-EXIT.
164800      EXIT.
164900 
165000 *                *** MESMA REGRA, PARA CAMPOS DE QUANTIDADE       ***
165100 *                *** (5 CASAS DECIMAIS AO INVES DE 2)             ***
165200  P7-CONVERTE-MOEDA-QTD.
165300 *                CHAMA P7-LIMPA-MOEDA.
165400      PERFORM P7-LIMPA-MOEDA
165500          THRU P7-LIMPA-MOEDA-EXIT.
165600 *                TESTA A CONDICAO ANTES DE SEGUIR.
165700      IF SEM-VALOR-88
165800          MOVE ZERO TO WS-MOEDA-QTD-NUM
165900          GO TO P7-CONVERTE-MOEDA-QTD-EXIT.
166000 *                CHAMA P7-TRUNCA-DECIMAL-05.
166100      PERFORM P7-TRUNCA-DECIMAL-05
166200          THRU P7-TRUNCA-DECIMAL-05-EXIT.
166300 *                CHAMA P7-JUSTIFICA-INTEIRO.
166400      PERFORM P7-JUSTIFICA-INTEIRO
166500          THRU P7-JUSTIFICA-INTEIRO-EXIT.
166600 *                CALCULA O VALOR A PARTIR DOS CAMPOS JA CONVERTIDOS.
166700      COMPUTE WS-MOEDA-QTD-NUM =
166800          WS-INT-EDITADO-9 + (WS-DEC-EDITADO5-9 / 100000).
166900 *                TESTA A CONDICAO ANTES DE SEGUIR.
167000      IF NEGATIVO-88
167100          COMPUTE WS-MOEDA-QTD-NUM = WS-MOEDA-QTD-NUM * -1.
167200  P7-CONVERTE-MOEDA-QTD-EXIT.
167300      EXIT.
167400 
167500 *                *** LIMPA A STRING DE ENTRADA: TIRA "R$"/"$"/     ***
167600 *                *** ESPACOS, RESOLVE SE A VIRGULA OU O PONTO E   ***
167700 *                *** O SEPARADOR DECIMAL, E SEPARA O SINAL,       ***
167800 *                *** DEIXANDO EM WS-PARTE-INT/WS-PARTE-DEC OS     ***
167900 *                *** DIGITOS DA PARTE INTEIRA E DA PARTE DECIMAL  ***
168000  P7-LIMPA-MOEDA.
168100 *                COPIA O VALOR PARA WS-SEM-VALOR.
168200      MOVE "N" TO WS-SEM-VALOR.
168300 *                COPIA O VALOR PARA WS-NEGATIVO.
168400      MOVE "N" TO WS-NEGATIVO.
168500 *                LIMPA O CAMPO ANTES DE PREENCHER DE NOVO.
168600      MOVE SPACES TO WS-PARTE-INT WS-PARTE-DEC.
168700 *                HIFEN COMUM "-" OU TRAVESSAO "—" (ESTE ULTIMO USADO  ***
168800 *                PELA PLANILHA NAS CELULAS SEM VALOR LANCADO) SAO     ***
168900 *                TRATADOS COMO AUSENCIA DE VALOR, MESMA REGRA DO      ***
169000 *                CAMPO EM BRANCO.                                     ***
169100      IF WS-MOEDA-ENTRADA = SPACES
169200          OR WS-MOEDA-ENTRADA = "-"
169300          OR WS-MOEDA-ENTRADA = "—"
169400          MOVE "S" TO WS-SEM-VALOR
169500          GO TO P7-LIMPA-MOEDA-EXIT.
169600 *                COPIA O VALOR PARA WS-MOEDA-ENTRADA.
169700      MOVE WS-MOEDA-ENTRADA TO WS-MOEDA-LIMPA.
169800 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
169900      INSPECT WS-MOEDA-LIMPA REPLACING ALL "R$" BY "  ".
170000 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
170100      INSPECT WS-MOEDA-LIMPA REPLACING ALL "$"  BY " ".
170200 *                CHAMA P7-TIRA-ESPACOS.
170300      PERFORM P7-TIRA-ESPACOS
170400          THRU P7-TIRA-ESPACOS-EXIT.
170500 *                CONFERE WS-MOEDA-LIMPA ANTES DE SEGUIR.
170600      IF WS-MOEDA-LIMPA = SPACES
170700          MOVE "S" TO WS-SEM-VALOR
170800          GO TO P7-LIMPA-MOEDA-EXIT.
170900 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
171000      MOVE ZERO TO WS-POS-VIRGULA.
171100 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
171200      MOVE ZERO TO WS-POS-PONTO.
171300 *                CHAMA P7-ACHA-SEPARADORES.
171400      PERFORM P7-ACHA-SEPARADORES
171500          THRU P7-ACHA-SEPARADORES-EXIT.
171600 *                SE A STRING TEM OS DOIS SEPARADORES, O QUE VEM MAIS  ***
171700 *                PARA A DIREITA E O DECIMAL (PADRAO BR "1.234,56" TEM ***
171800 *                A VIRGULA DEPOIS; PADRAO US "1,234.56" TEM O PONTO   ***
171900 *                DEPOIS) - O OUTRO E SO SEPARADOR DE MILHAR E VIRA    ***
172000 *                ESPACO, DESCARTADO NO PASSO DE COMPACTACAO SEGUINTE. ***
172100      IF TEM-VIRGULA-88 AND TEM-PONTO-88
172200          IF WS-POS-VIRGULA > WS-POS-PONTO
172300              INSPECT WS-MOEDA-LIMPA REPLACING ALL "." BY SPACE
172400              INSPECT WS-MOEDA-LIMPA REPLACING ALL "," BY "."
172500          ELSE
172600              INSPECT WS-MOEDA-LIMPA REPLACING ALL "," BY SPACE
172700          END-IF
172800      ELSE
172900 *                SO TEM VIRGULA: E O DECIMAL NO PADRAO BR, SEM PONTO  ***
173000 *                DE MILHAR NA STRING - TROCA DIRETO POR PONTO.        ***
173100          IF TEM-VIRGULA-88
173200              INSPECT WS-MOEDA-LIMPA REPLACING ALL "," BY "."
173300          END-IF
173400      END-IF.
173500 *                CHAMA P7-TIRA-ESPACOS.
173600      PERFORM P7-TIRA-ESPACOS
173700          THRU P7-TIRA-ESPACOS-EXIT.
173800 *                CONFERE WS-MOEDA-LIMPA ANTES DE SEGUIR.
173900      IF WS-MOEDA-LIMPA (1:1) = "-"
174000          MOVE "S" TO WS-NEGATIVO
174100          MOVE WS-MOEDA-LIMPA (2:19) TO WS-MOEDA-SEM-SINAL
174200      ELSE
174300          MOVE WS-MOEDA-LIMPA TO WS-MOEDA-SEM-SINAL.
174400 *                SEPARA A PARTE INTEIRA DA DECIMAL.
174500      UNSTRING WS-MOEDA-SEM-SINAL DELIMITED BY "."
174600          INTO WS-PARTE-INT WS-PARTE-DEC.
174700  P7-LIMPA-MOEDA-EXIT.
174800      EXIT.
174900 
175000 *                *** TIRA OS ESPACOS EM BRANCO DE DENTRO DA        ***
175100 *                *** STRING DE MOEDA, COMPACTANDO A ESQUERDA       ***
175200  P7-TIRA-ESPACOS.
175300 *                COPIA O VALOR PARA WS-MOEDA-LIMPA.
175400      MOVE WS-MOEDA-LIMPA TO WS-MOEDA-ENTRADA.
175500 *                LIMPA O CAMPO ANTES DE PREENCHER DE NOVO.
175600      MOVE SPACES TO WS-MOEDA-LIMPA.
175700 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
175800      MOVE 1 TO WS-IX-CEL.
175900 *                REINICIA WS-IX-PROX NA PRIMEIRA POSICAO.
176000      MOVE 1 TO WS-IX-PROX.
176100  P7-TIRA-ESPACOS-010.
176200 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
176300      IF WS-IX-CEL > 20
176400          GO TO P7-TIRA-ESPACOS-EXIT.
176500 *                CONFERE WS-MOEDA-ENTRADA ANTES DE SEGUIR.
176600      IF WS-MOEDA-ENTRADA (WS-IX-CEL:1) NOT = SPACE
176700          MOVE WS-MOEDA-ENTRADA (WS-IX-CEL:1)
176800              TO WS-MOEDA-LIMPA (WS-IX-PROX:1)
176900          ADD 1 TO WS-IX-PROX.
177000 *                AVANCA WS-IX-CEL EM 1.
177100      ADD 1 TO WS-IX-CEL.
177200 *                DESVIA PARA P7-TIRA-ESPACOS-010.
177300      GO TO P7-TIRA-ESPACOS-010.
177400  P7-TIRA-ESPACOS-EXIT.
177500      EXIT.
177600 
177700 *                *** ACHA AS POSICOES DA VIRGULA E DO PONTO NA     ***
177800 *                *** STRING DE MOEDA                               ***
177900  P7-ACHA-SEPARADORES.
178000 *                COPIA O VALOR PARA WS-TEM-VIRGULA.
178100      MOVE "N" TO WS-TEM-VIRGULA.
178200 *                COPIA O VALOR PARA WS-TEM-PONTO.
178300      MOVE "N" TO WS-TEM-PONTO.
178400 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
178500      MOVE 1 TO WS-IX-CEL.
178600  P7-ACHA-SEPARADORES-010.
178700 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
178800      IF WS-IX-CEL > 20
178900          GO TO P7-ACHA-SEPARADORES-EXIT.
179000 *                CONFERE WS-MOEDA-LIMPA ANTES DE SEGUIR.
179100      IF WS-MOEDA-LIMPA (WS-IX-CEL:1) = ","
179200          MOVE WS-IX-CEL TO WS-POS-VIRGULA
179300          MOVE "S" TO WS-TEM-VIRGULA.
179400 *                CONFERE WS-MOEDA-LIMPA ANTES DE SEGUIR.
179500      IF WS-MOEDA-LIMPA (WS-IX-CEL:1) = "."
179600          MOVE WS-IX-CEL TO WS-POS-PONTO
179700          MOVE "S" TO WS-TEM-PONTO.
179800 *                AVANCA WS-IX-CEL EM 1.
179900      ADD 1 TO WS-IX-CEL.
180000 *                DESVIA PARA P7-ACHA-SEPARADORES-010.
180100      GO TO P7-ACHA-SEPARADORES-010.
180200  P7-ACHA-SEPARADORES-EXIT.
180300      EXIT.
180400 
180500 *                *** PASSA OS DIGITOS DA PARTE INTEIRA (WS-PARTE-  ***
180600 *                *** INT, ALINHADA A ESQUERDA) PARA O CAMPO        ***
180700 *                *** NUMERICO WS-INT-EDITADO-9, ALINHADO A         ***
180800 *                *** DIREITA E COMPLETADO COM ZEROS A ESQUERDA     ***
180900  P7-JUSTIFICA-INTEIRO.
181000 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
181100      MOVE ZEROS TO WS-INT-EDITADO-X.
181200 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
181300      MOVE ZERO TO WS-TAM-PARTE.
181400 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
181500      MOVE 1 TO WS-IX-CEL.
181600  P7-JUSTIFICA-INTEIRO-010.
181700 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
181800      IF WS-IX-CEL > 11
181900          GO TO P7-JUSTIFICA-INTEIRO-020.
182000 *                CONFERE WS-PARTE-INT ANTES DE SEGUIR.
182100      IF WS-PARTE-INT (WS-IX-CEL:1) = SPACE
182200          GO TO P7-JUSTIFICA-INTEIRO-020.
182300 *                AVANCA WS-TAM-PARTE EM 1.
182400      ADD 1 TO WS-TAM-PARTE.
182500 *                AVANCA WS-IX-CEL EM 1.
182600      ADD 1 TO WS-IX-CEL.
182700 *                DESVIA PARA P7-JUSTIFICA-INTEIRO-010.
182800      GO TO P7-JUSTIFICA-INTEIRO-010.
182900  P7-JUSTIFICA-INTEIRO-020.
183000 *                CONFERE WS-TAM-PARTE ANTES DE SEGUIR.
183100      IF WS-TAM-PARTE = ZERO
183200          GO TO P7-JUSTIFICA-INTEIRO-EXIT.
183300 *                CALCULA O VALOR A PARTIR DOS CAMPOS JA CONVERTIDOS.
183400      COMPUTE WS-POS-INICIO = 12 - WS-TAM-PARTE.
183500 *                COPIA O VALOR PARA WS-PARTE-INT.
183600      MOVE WS-PARTE-INT (1:WS-TAM-PARTE)
183700          TO WS-INT-EDITADO-X (WS-POS-INICIO:WS-TAM-PARTE).
183800  P7-JUSTIFICA-INTEIRO-EXIT.
183900      EXIT.
184000 
184100 *                *** TRUNCA A PARTE DECIMAL EM 2 CASAS - SOBRA     ***
184200 *                *** DE CASAS E DESCARTADA, NUNCA ARREDONDADA      ***
184300  P7-TRUNCA-DECIMAL-02.
184400 *                COPIA O VALOR PARA WS-DEC-EDITADO-X.
184500      MOVE "00" TO WS-DEC-EDITADO-X.
184600 *                CONFERE WS-PARTE-DEC ANTES DE SEGUIR.
184700      IF WS-PARTE-DEC (1:1) NOT = SPACE
184800          IF WS-PARTE-DEC (2:1) NOT = SPACE
184900              MOVE WS-PARTE-DEC (1:2) TO WS-DEC-EDITADO-X
185000          ELSE
185100              MOVE WS-PARTE-DEC (1:1) TO WS-DEC-EDITADO-X (1:1)
185200              MOVE "0" TO WS-DEC-EDITADO-X (2:1)
185300          END-IF.
185400  P7-TRUNCA-DECIMAL-02-EXIT.
185500      EXIT.
185600 
185700 *                *** TRUNCA A PARTE DECIMAL EM 5 CASAS, PARA OS    ***
185800 *                *** CAMPOS DE QUANTIDADE                         ***
185900  P7-TRUNCA-DECIMAL-05.
186000 *                COPIA O VALOR PARA WS-DEC-EDITADO5-X.
186100      MOVE "00000" TO WS-DEC-EDITADO5-X.
186200 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
186300      MOVE ZERO TO WS-TAM-PARTE.
186400 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
186500      MOVE 1 TO WS-IX-CEL.
186600  P7-TRUNCA-DECIMAL-05-010.
186700 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
186800      IF WS-IX-CEL > 5
186900          GO TO P7-TRUNCA-DECIMAL-05-020.
187000 *                CONFERE WS-PARTE-DEC ANTES DE SEGUIR.
187100      IF WS-PARTE-DEC (WS-IX-CEL:1) = SPACE
187200          GO TO P7-TRUNCA-DECIMAL-05-020.
187300 *                AVANCA WS-TAM-PARTE EM 1.
187400      ADD 1 TO WS-TAM-PARTE.
187500 *                AVANCA WS-IX-CEL EM 1.
187600      ADD 1 TO WS-IX-CEL.
187700 *                DESVIA PARA P7-TRUNCA-DECIMAL-05-010.
187800      GO TO P7-TRUNCA-DECIMAL-05-010.
187900  P7-TRUNCA-DECIMAL-05-020.
188000 *                CONFERE WS-TAM-PARTE ANTES DE SEGUIR.
188100      IF WS-TAM-PARTE NOT = ZERO
188200          MOVE WS-PARTE-DEC (1:WS-TAM-PARTE)
188300              TO WS-DEC-EDITADO5-X (1:WS-TAM-PARTE).
188400  P7-TRUNCA-DECIMAL-05-EXIT.
188500      EXIT.
188600 
188700 *                *** CONVERSAO DE PERCENTUAL: "12,34%" OU "0.1234" ***
188800 *                *** -> WS-PCT-NUM, FRACAO COM 4 CASAS DECIMAIS    ***
188900 *                *** (12,34% VIRA 0,1234; NUNCA ARREDONDA)         ***
189000  P8-CONVERTE-PERCENTUAL.
189100 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
189200      MOVE ZERO TO WS-PCT-NUM.
189300 *                COPIA O VALOR PARA WS-SEM-VALOR.
189400      MOVE "N" TO WS-SEM-VALOR.
189500 *                CONFERE WS-PCT-ENTRADA ANTES DE SEGUIR.
189600      IF WS-PCT-ENTRADA = SPACES
189700          MOVE "S" TO WS-SEM-VALOR
189800          GO TO P8-CONVERTE-PERCENTUAL-EXIT.
189900 *                COPIA O VALOR PARA WS-PCT-ENTRADA.
190000      MOVE WS-PCT-ENTRADA TO WS-PCT-LIMPO.
190100 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
190200      INSPECT WS-PCT-LIMPO REPLACING ALL "%" BY " ".
190300 *                COPIA O VALOR PARA WS-PCT-LIMPO.
190400      MOVE WS-PCT-LIMPO TO WS-MOEDA-ENTRADA.
190500 *                CHAMA P7-TIRA-ESPACOS.
190600      PERFORM P7-TIRA-ESPACOS
190700          THRU P7-TIRA-ESPACOS-EXIT.
190800 *                COPIA O VALOR PARA WS-MOEDA-LIMPA.
190900      MOVE WS-MOEDA-LIMPA TO WS-PCT-LIMPO.
191000 *                CONFERE WS-PCT-LIMPO ANTES DE SEGUIR.
191100      IF WS-PCT-LIMPO = SPACES
191200          MOVE "S" TO WS-SEM-VALOR
191300          GO TO P8-CONVERTE-PERCENTUAL-EXIT.
191400 *                VARRE A STRING PROCURANDO A PALAVRA-CHAVE.
191500      INSPECT WS-PCT-LIMPO REPLACING ALL "," BY ".".
191600 *                COPIA O VALOR PARA WS-PCT-LIMPO.
191700      MOVE WS-PCT-LIMPO TO WS-MOEDA-LIMPA.
191800 *                CONFERE WS-MOEDA-LIMPA ANTES DE SEGUIR.
191900      IF WS-MOEDA-LIMPA (1:1) = "-"
192000          MOVE "S" TO WS-NEGATIVO
192100          MOVE WS-MOEDA-LIMPA (2:19) TO WS-MOEDA-SEM-SINAL
192200      ELSE
192300          MOVE "N" TO WS-NEGATIVO
192400          MOVE WS-MOEDA-LIMPA TO WS-MOEDA-SEM-SINAL.
192500 *                LIMPA O CAMPO ANTES DE PREENCHER DE NOVO.
192600      MOVE SPACES TO WS-PARTE-INT WS-PARTE-DEC.
192700 *                SEPARA A PARTE INTEIRA DA DECIMAL.
192800      UNSTRING WS-MOEDA-SEM-SINAL DELIMITED BY "."
192900          INTO WS-PARTE-INT WS-PARTE-DEC.
193000 *                CHAMA P7-JUSTIFICA-INTEIRO.
193100      PERFORM P7-JUSTIFICA-INTEIRO
193200          THRU P7-JUSTIFICA-INTEIRO-EXIT.
193300 *                CHAMA P8-TRUNCA-DECIMAL-04.
193400      PERFORM P8-TRUNCA-DECIMAL-04
193500          THRU P8-TRUNCA-DECIMAL-04-EXIT.
193600 *                O NUMERO MONTADO ATE AQUI AINDA ESTA NA ESCALA DO    ***
193700 *                PERCENTUAL (EX. "12,34" PARA 12,34%) - A DIVISAO     ***
193800 *                FINAL POR 100 E QUE O PASSA PARA FRACAO (0,1234),    ***
193900 *                QUE E COMO O CAMPO PCT-CARTEIRA-IVD/RFB E GRAVADO.   ***
194000      COMPUTE WS-PCT-NUM =
194100          (WS-INT-EDITADO-9 + (WS-DEC-EDITADO4-9 / 10000)) / 100.
194200 *                TESTA A CONDICAO ANTES DE SEGUIR.
194300      IF NEGATIVO-88
194400          COMPUTE WS-PCT-NUM = WS-PCT-NUM * -1.
194500  P8-CONVERTE-PERCENTUAL-EXIT.
194600      EXIT.
194700 
194800 *                *** TRUNCA A PARTE DECIMAL DO PERCENTUAL EM 4     ***
194900 *                *** CASAS (SOBRA DE CASAS E DESCARTADA)          ***
195000  P8-TRUNCA-DECIMAL-04.
195100 *                COPIA O VALOR PARA WS-DEC-EDITADO4-X.
195200      MOVE "0000" TO WS-DEC-EDITADO4-X.
195300 *                ZERA O CAMPO ANTES DE MONTAR O VALOR.
195400      MOVE ZERO TO WS-TAM-PARTE.
195500 *                REINICIA WS-IX-CEL NA PRIMEIRA POSICAO.
195600      MOVE 1 TO WS-IX-CEL.
195700  P8-TRUNCA-DECIMAL-04-010.
195800 *                CONFERE WS-IX-CEL ANTES DE SEGUIR.
195900      IF WS-IX-CEL > 4
196000          GO TO P8-TRUNCA-DECIMAL-04-020.
196100 *                CONFERE WS-PARTE-DEC ANTES DE SEGUIR.
196200      IF WS-PARTE-DEC (WS-IX-CEL:1) = SPACE
196300          GO TO P8-TRUNCA-DECIMAL-04-020.
196400 *                AVANCA WS-TAM-PARTE EM 1.
196500      ADD 1 TO WS-TAM-PARTE.
196600 *                AVANCA WS-IX-CEL EM 1.
196700      ADD 1 TO WS-IX-CEL.
196800 *                DESVIA PARA P8-TRUNCA-DECIMAL-04-010.
196900      GO TO P8-TRUNCA-DECIMAL-04-010.
197000  P8-TRUNCA-DECIMAL-04-020.
197100 *                CONFERE WS-TAM-PARTE ANTES DE SEGUIR.
197200      IF WS-TAM-PARTE NOT = ZERO
197300          MOVE WS-PARTE-DEC (1:WS-TAM-PARTE)
197400              TO WS-DEC-EDITADO4-X (1:WS-TAM-PARTE).
197500  P8-TRUNCA-DECIMAL-04-EXIT.
197600      EXIT.
